000100*
000200*    FD-ADDROUT.CBL
000300*
000400*    Record layout of the structured parsed-address output file.
000500*    Companion fragment to SL-ADDROUT.CBL.  Field order follows
000600*    the component sequence the extractor fills them in.
000700*
000800*    1994-02-16  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
000900*    1998-11-03  JCA  CR-0340  ADDED OUT-SUBDISTRICT (RESERVED,
001000*                              NEVER EXTRACTED UNDER CURRENT RULES).
001100*
001200     FD  ADDRESS-OUT-FILE
001300         LABEL RECORDS ARE STANDARD.
001400
001500     01  PARSED-OUTPUT-RECORD.
001600         05  OUT-ID                   PIC 9(06).
001700         05  OUT-ORIGINAL             PIC X(200).
001800         05  OUT-CARE-OF              PIC X(40).
001900         05  OUT-HOUSE-NUMBER         PIC X(15).
002000         05  OUT-STREET               PIC X(40).
002100         05  OUT-LOCALITY             PIC X(40).
002200         05  OUT-LANDMARK             PIC X(40).
002300         05  OUT-CITY                 PIC X(30).
002400         05  OUT-VILLAGE              PIC X(40).
002500         05  OUT-DISTRICT             PIC X(30).
002600         05  OUT-SUBDISTRICT          PIC X(30).
002700         05  OUT-STATE                PIC X(30).
002800         05  OUT-PINCODE              PIC X(06).
002900         05  OUT-CONFIDENCE           PIC 9V99.
003000         05  OUT-ERRORS               PIC X(80).
003100         05  FILLER                   PIC X(02).
