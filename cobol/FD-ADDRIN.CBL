000100*
000200*    FD-ADDRIN.CBL
000300*
000400*    Record layout of the raw address input file (ADDR-IN).
000500*    One free-text address per line, left-justified, space
000600*    padded.  Companion fragment to SL-ADDRIN.CBL.
000700*
000800*    1994-02-11  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
000900*
001000     FD  ADDRESS-IN-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  ADDRESS-INPUT-RECORD.
001400         05  ADDR-TEXT               PIC X(200).
001500         05  FILLER                  PIC X(01).
