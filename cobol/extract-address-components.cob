000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. extract-address-components.
000300 AUTHOR. R. F. SOUZA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-02-21  RFS  CR-0118  ORIGINAL PROGRAM WRITTEN - PULLS
001300*                              PINCODE, CARE-OF NAME, HOUSE NO,
001400*                              LANDMARK, LOCALITY, VILLAGE AND
001500*                              DISTRICT OUT OF THE NORMALIZED
001600*                              ADDRESS TEXT BY TRIGGER WORD.
001700*    1994-03-15  RFS  CR-0118  PINCODE SCAN WAS MATCHING THE
001800*                              FIRST 6 DIGITS OF AN 8-10 DIGIT
001900*                              PHONE NUMBER - ADDED THE BOUNDARY
002000*                              CHECK (MUST NOT BORDER A LETTER
002100*                              OR DIGIT ON EITHER SIDE).
002200*    1995-07-14  JCA  CR-0165  ADDED SECTOR/PHASE LOCALITY TRIGGER
002300*                              (SEE ALSO NORMALIZE-ADDRESS-TEXT).
002400*    1997-04-02  JCA  CR-0265  LANDMARK TRIGGER TABLE RE-ORDERED -
002500*                              "OPP" ALONE WAS FIRING INSIDE THE
002600*                              WORD "OPPOSITE" AND TRUNCATING THE
002700*                              LANDMARK NAME TO "OSITE ...".
002800*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
002900*                              IN THIS PROGRAM, NO CHANGE MADE.
003000*    2000-11-20  JCA  CR-0390  CARE-OF CAPTURE NOW STOPS AT THE
003100*                              " H " TOKEN AS WELL AS A COMMA -
003200*                              "S/O RAM H NO 14" WAS PULLING
003300*                              "H NO 14" INTO THE CARE-OF NAME.
003400*    2003-08-06  MTN  CR-0488  ADDED DISTRICT EXTRACTION TRIGGER
003500*                              (DISTRICT WAS PIN-ENRICHED ONLY).
003600*    2004-09-14  MTN  CR-0502  HOUSE NUMBER TRIGGER TABLE EXPANDED
003700*                              TO 8 ENTRIES - "H NO" AND "H. NO."
003800*                              ADDED AHEAD OF "HOUSE NO"/"HOUSE
003900*                              NUMBER" (SEE PARAGRAPH NOTE).
004000*    2004-09-14  MTN  CR-0502  HOUSE NUMBER AND SECTOR TOKENS ARE
004100*                              NOW FILTERED AFTER CAPTURE - A
004200*                              TRAILING PERIOD FROM "H. NO. 14."
004300*                              WAS BEING WRITTEN INTO THE OUTPUT
004400*                              FIELD.
004500*    2006-04-11  JCA  CR-0575  MAIN LINE RECAST AS PERFORM ... THRU
004600*                              ... RANGES, SHOP STANDARD - THE
004700*                              PIN-CANDIDATE AND CHARACTER-CLASS
004800*                              CHECKS THAT USED NEXT SENTENCE NOW
004900*                              GO TO THE OWNING PARAGRAPH'S OWN
005000*                              EXIT TAG.
005100*----------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS EXTR-LOWER-LETTER IS "a" THRU "z"
005800     CLASS EXTR-DIGIT IS "0" THRU "9"
005900     CLASS EXTR-HOUSE-NUMBER-CHARACTER IS "a" THRU "z", "0" THRU "9",
006000           "_", "/", "-"
006100     CLASS EXTR-LOCALITY-TOKEN-CHARACTER IS "a" THRU "z", "0" THRU "9",
006200           "-"
006300     UPSI-0 ON STATUS IS EXTR-TRACE-SWITCH-ON
006400           OFF STATUS IS EXTR-TRACE-SWITCH-OFF.
006500*
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800
006900 01  WS-NORM-LEN                  PIC 9(03) COMP.
007000 01  WS-SCAN-IDX                  PIC 9(03) COMP.
007100 01  WS-SEARCH-FROM               PIC 9(03) COMP.
007200 01  WS-FOUND-POS                 PIC 9(03) COMP.
007300 01  WS-SEARCH-TARGET             PIC X(20).
007400 01  WS-SEARCH-LEN                PIC 9(02) COMP.
007500 01  WS-H-TOKEN-POS               PIC 9(03) COMP.
007600
007700 01  WS-CAPTURE-START             PIC 9(03) COMP.
007800 01  WS-CAPTURE-LEN               PIC 9(03) COMP.
007900 01  WS-CAPTURE-TEXT              PIC X(60).
008000 01  WS-CAPTURE-CHARS REDEFINES WS-CAPTURE-TEXT.
008100     05  WS-CAPTURE-CHAR OCCURS 60 TIMES PIC X.
008200
008300 01  WS-CAP-ALLOW-DIGITS-SWITCH   PIC X.
008400     88  WS-CAP-DIGITS-ALLOWED    VALUE "Y".
008500 01  WS-CAP-STOPPED-SWITCH        PIC X.
008600     88  WS-CAP-STOPPED           VALUE "Y".
008700 01  WS-CAP-STOP-PHRASE           PIC X(06).
008800 01  WS-CAP-STOP-LEN              PIC 9(02) COMP.
008900
009000*    Working fields for FILTER-HOUSE-NUMBER-TOKEN.
009100 01  WS-FILTER-IN-TEXT            PIC X(60).
009200 01  WS-FILTER-IN-CHARS REDEFINES WS-FILTER-IN-TEXT.
009300     05  WS-FILTER-IN-CHAR OCCURS 60 TIMES PIC X.
009400 01  WS-FILTER-IN-LEN             PIC 9(03) COMP.
009500 01  WS-FILTER-IDX                PIC 9(03) COMP.
009600
009700 01  WS-FIELD-FOUND-SWITCH        PIC X.
009800     88  WS-FIELD-WAS-FOUND       VALUE "Y".
009900
010000 01  WS-AT-WORD-START-SWITCH      PIC X.
010100     88  WS-AT-WORD-START         VALUE "Y".
010200 77  WS-ONE-CHAR                  PIC X.
010300 01  WS-UPPER-ALPHABET            PIC X(26)
010400            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010500 01  WS-LOWER-ALPHABET            PIC X(26)
010600            VALUE "abcdefghijklmnopqrstuvwxyz".
010700
010800 01  WS-DIGIT-RUN-TEXT            PIC X(06).
010900 01  WS-DIGIT-RUN-CHARS REDEFINES WS-DIGIT-RUN-TEXT.
011000     05  WS-DIGIT-RUN-CHAR OCCURS 6 TIMES PIC X.
011100
011200 01  WS-CARE-OF-TRIGGER-IDX       PIC 9(02) COMP.
011300 01  CARE-OF-TRIGGER-TABLE.
011400     05  CARE-OF-TRIGGER-ENTRY OCCURS 4 TIMES.
011500         10  CARE-OF-TRIGGER-TEXT   PIC X(11).
011600         10  CARE-OF-TRIGGER-LEN    PIC 9(02) COMP.
011700         10  FILLER                 PIC X(01).
011800
011900 01  WS-HOUSE-TRIGGER-IDX         PIC 9(02) COMP.
012000 01  HOUSE-NUMBER-TRIGGER-TABLE.
012100     05  HOUSE-NUMBER-TRIGGER-ENTRY OCCURS 8 TIMES.
012200         10  HOUSE-NUMBER-TRIGGER-TEXT  PIC X(12).
012300         10  HOUSE-NUMBER-TRIGGER-LEN   PIC 9(02) COMP.
012400         10  FILLER                     PIC X(01).
012500
012600 01  WS-LANDMARK-TRIGGER-IDX      PIC 9(02) COMP.
012700 01  LANDMARK-TRIGGER-TABLE.
012800     05  LANDMARK-TRIGGER-ENTRY OCCURS 4 TIMES.
012900         10  LANDMARK-TRIGGER-TEXT  PIC X(08).
013000         10  LANDMARK-TRIGGER-LEN   PIC 9(02) COMP.
013100         10  FILLER                 PIC X(01).
013200
013300 01  WS-LOCALITY-TRIGGER-IDX      PIC 9(02) COMP.
013400 01  LOCALITY-TRIGGER-TABLE.
013500     05  LOCALITY-TRIGGER-ENTRY OCCURS 2 TIMES.
013600         10  LOCALITY-TRIGGER-TEXT  PIC X(06).
013700         10  LOCALITY-TRIGGER-LEN   PIC 9(02) COMP.
013800         10  FILLER                 PIC X(01).
013900
014000 01  WS-VILLAGE-TRIGGER-IDX       PIC 9(02) COMP.
014100 01  VILLAGE-TRIGGER-TABLE.
014200     05  VILLAGE-TRIGGER-ENTRY OCCURS 2 TIMES.
014300         10  VILLAGE-TRIGGER-TEXT   PIC X(07).
014400         10  VILLAGE-TRIGGER-LEN    PIC 9(02) COMP.
014500         10  FILLER                 PIC X(01).
014600
014700 01  WS-DISTRICT-TRIGGER-IDX      PIC 9(02) COMP.
014800 01  DISTRICT-TRIGGER-TABLE.
014900     05  DISTRICT-TRIGGER-ENTRY OCCURS 2 TIMES.
015000         10  DISTRICT-TRIGGER-TEXT  PIC X(08).
015100         10  DISTRICT-TRIGGER-LEN   PIC 9(02) COMP.
015200         10  FILLER                 PIC X(01).
015300
015400 LINKAGE SECTION.
015500 01  LK-NORMALIZED-TEXT           PIC X(200).
015600 01  LK-NORMALIZED-CHARS REDEFINES LK-NORMALIZED-TEXT.
015700     05  LK-NORMALIZED-CHAR OCCURS 200 TIMES PIC X.
015800     COPY WS-PARSED.CBL.
015900*
016000 PROCEDURE DIVISION USING LK-NORMALIZED-TEXT PARSED-FIELDS.
016100
016200     PERFORM EXTR-BUILD-TRIGGER-TABLES
016300        THRU EXTR-BUILD-TRIGGER-TABLES-EXIT.
016400     PERFORM EXTR-COMPUTE-LENGTH THRU EXTR-COMPUTE-LENGTH-EXIT.
016500     MOVE SPACES TO PARSED-STREET.
016600
016700     IF WS-NORM-LEN > 0
016800        PERFORM EXTR-PIN-CODE THRU EXTR-PIN-CODE-EXIT
016900        PERFORM EXTR-CARE-OF THRU EXTR-CARE-OF-EXIT
017000        PERFORM EXTR-HOUSE-NUMBER THRU EXTR-HOUSE-NUMBER-EXIT
017100        PERFORM EXTR-LANDMARK THRU EXTR-LANDMARK-EXIT
017200        PERFORM EXTR-LOCALITY THRU EXTR-LOCALITY-EXIT
017300        PERFORM EXTR-VILLAGE THRU EXTR-VILLAGE-EXIT
017400        PERFORM EXTR-DISTRICT THRU EXTR-DISTRICT-EXIT
017500     ELSE
017600        MOVE SPACES TO PARSED-PINCODE
017700        MOVE SPACES TO PARSED-CARE-OF
017800        MOVE SPACES TO PARSED-HOUSE-NUMBER
017900        MOVE SPACES TO PARSED-LANDMARK
018000        MOVE SPACES TO PARSED-LOCALITY
018100        MOVE SPACES TO PARSED-VILLAGE
018200        MOVE SPACES TO PARSED-DISTRICT.
018300
018400     IF EXTR-TRACE-SWITCH-ON
018500        DISPLAY "EXTR-TRACE: PIN=" PARSED-PINCODE
018600           " HNO=" PARSED-HOUSE-NUMBER.
018700
018800     GOBACK.
018900*----------------------------------------------------------------
019000
019100 EXTR-COMPUTE-LENGTH.
019200     MOVE 200 TO WS-NORM-LEN.
019300     PERFORM EXTR-RETREAT-LEN
019400        UNTIL WS-NORM-LEN < 1
019500           OR LK-NORMALIZED-CHAR (WS-NORM-LEN) NOT = SPACE.
019600 EXTR-COMPUTE-LENGTH-EXIT.
019700     EXIT.
019800*----------------------------------------------------------------
019900
020000 EXTR-RETREAT-LEN.
020100     SUBTRACT 1 FROM WS-NORM-LEN.
020200*----------------------------------------------------------------
020300
020400 FIND-SUBSTRING.
020500*    General-purpose forward scan - looks for WS-SEARCH-TARGET
020600*    (1:WS-SEARCH-LEN) in LK-NORMALIZED-TEXT starting at
020700*    WS-SEARCH-FROM.  Returns WS-FOUND-POS, zero if not found.
020800*    Used by every trigger-word lookup in this program.
020900
021000     MOVE 0 TO WS-FOUND-POS.
021100     IF WS-SEARCH-LEN > WS-NORM-LEN
021200        OR WS-SEARCH-FROM > WS-NORM-LEN - WS-SEARCH-LEN + 1
021300        GO TO FIND-SUBSTRING-EXIT.
021400     MOVE WS-SEARCH-FROM TO WS-SCAN-IDX.
021500     PERFORM FIND-SUBSTRING-TRY
021600        UNTIL WS-SCAN-IDX > WS-NORM-LEN - WS-SEARCH-LEN + 1
021700           OR WS-FOUND-POS NOT = 0.
021800 FIND-SUBSTRING-EXIT.
021900     EXIT.
022000*----------------------------------------------------------------
022100
022200*    One position of the FIND-SUBSTRING scan - compare, bump on miss.
022300 FIND-SUBSTRING-TRY.
022400     IF LK-NORMALIZED-TEXT (WS-SCAN-IDX:WS-SEARCH-LEN) =
022500        WS-SEARCH-TARGET (1:WS-SEARCH-LEN)
022600        MOVE WS-SCAN-IDX TO WS-FOUND-POS
022700     ELSE
022800        ADD 1 TO WS-SCAN-IDX.
022900*----------------------------------------------------------------
023000
023100 SKIP-LEADING-BLANKS-AT-START.
023200     PERFORM SKIP-ONE-LEADING-BLANK
023300        UNTIL WS-CAPTURE-START > WS-NORM-LEN
023400           OR LK-NORMALIZED-CHAR (WS-CAPTURE-START) NOT = SPACE.
023500*----------------------------------------------------------------
023600
023700 SKIP-ONE-LEADING-BLANK.
023800     ADD 1 TO WS-CAPTURE-START.
023900*----------------------------------------------------------------
024000
024100 SKIP-LEADING-SEPARATORS-AT-START.
024200*    House-number triggers may be followed by ":" or "-" as well
024300*    as a blank before the actual number token begins.
024400     PERFORM SKIP-ONE-LEADING-SEPARATOR
024500        UNTIL WS-CAPTURE-START > WS-NORM-LEN
024600           OR (LK-NORMALIZED-CHAR (WS-CAPTURE-START) NOT = SPACE
024700           AND LK-NORMALIZED-CHAR (WS-CAPTURE-START) NOT = ":"
024800           AND LK-NORMALIZED-CHAR (WS-CAPTURE-START) NOT = "-").
024900*----------------------------------------------------------------
025000
025100 SKIP-ONE-LEADING-SEPARATOR.
025200     ADD 1 TO WS-CAPTURE-START.
025300*----------------------------------------------------------------
025400
025500*    Capture a run of words starting at WS-CAPTURE-START, stopping
025600*    at the field's own stop phrase (blank terminates otherwise).
025700 CAPTURE-PHRASE.
025800*    Captures a run of letters and blanks (digits too when
025900*    WS-CAP-DIGITS-ALLOWED) beginning at WS-CAPTURE-START,
026000*    stopping at a comma, at WS-CAP-STOP-PHRASE if one is set,
026100*    or at the first character outside the allowed class.
026200
026300     MOVE SPACES TO WS-CAPTURE-TEXT.
026400     MOVE 0 TO WS-CAPTURE-LEN.
026500     MOVE "N" TO WS-CAP-STOPPED-SWITCH.
026600     MOVE WS-CAPTURE-START TO WS-SCAN-IDX.
026700     PERFORM CAPTURE-PHRASE-ONE-CHAR
026800        UNTIL WS-SCAN-IDX > WS-NORM-LEN
026900           OR WS-CAP-STOPPED
027000           OR WS-CAPTURE-LEN = 60.
027100*----------------------------------------------------------------
027200
027300 CAPTURE-PHRASE-ONE-CHAR.
027400     IF WS-CAP-STOP-LEN > 0
027500        AND (WS-SCAN-IDX + WS-CAP-STOP-LEN - 1) NOT > WS-NORM-LEN
027600        AND LK-NORMALIZED-TEXT (WS-SCAN-IDX:WS-CAP-STOP-LEN) =
027700            WS-CAP-STOP-PHRASE (1:WS-CAP-STOP-LEN)
027800        MOVE "Y" TO WS-CAP-STOPPED-SWITCH
027900     ELSE
028000        IF LK-NORMALIZED-CHAR (WS-SCAN-IDX) = ","
028100           MOVE "Y" TO WS-CAP-STOPPED-SWITCH
028200        ELSE
028300           PERFORM CAPTURE-PHRASE-CHECK-CLASS.
028400*----------------------------------------------------------------
028500
028600 CAPTURE-PHRASE-CHECK-CLASS.
028700     IF LK-NORMALIZED-CHAR (WS-SCAN-IDX) IS EXTR-LOWER-LETTER
028800        OR LK-NORMALIZED-CHAR (WS-SCAN-IDX) = SPACE
028900        OR (WS-CAP-DIGITS-ALLOWED
029000           AND LK-NORMALIZED-CHAR (WS-SCAN-IDX) IS EXTR-DIGIT)
029100        ADD 1 TO WS-CAPTURE-LEN
029200        MOVE LK-NORMALIZED-CHAR (WS-SCAN-IDX)
029300           TO WS-CAPTURE-CHAR (WS-CAPTURE-LEN)
029400        ADD 1 TO WS-SCAN-IDX
029500     ELSE
029600        MOVE "Y" TO WS-CAP-STOPPED-SWITCH.
029700*----------------------------------------------------------------
029800
029900*    Capture a single blank-delimited token starting at
030000*    WS-CAPTURE-START (house number, section token, etc.).
030100 CAPTURE-TOKEN.
030200*    Captures a run of non-blank, non-comma characters beginning
030300*    at WS-CAPTURE-START - used for the house-number and the
030400*    sector/locality token, neither of which may contain blanks.
030500
030600     MOVE SPACES TO WS-CAPTURE-TEXT.
030700     MOVE 0 TO WS-CAPTURE-LEN.
030800     MOVE WS-CAPTURE-START TO WS-SCAN-IDX.
030900     PERFORM CAPTURE-TOKEN-ONE-CHAR
031000        UNTIL WS-SCAN-IDX > WS-NORM-LEN
031100           OR WS-CAPTURE-LEN = 60
031200           OR LK-NORMALIZED-CHAR (WS-SCAN-IDX) = SPACE
031300           OR LK-NORMALIZED-CHAR (WS-SCAN-IDX) = ",".
031400*----------------------------------------------------------------
031500
031600 CAPTURE-TOKEN-ONE-CHAR.
031700     ADD 1 TO WS-CAPTURE-LEN.
031800     MOVE LK-NORMALIZED-CHAR (WS-SCAN-IDX)
031900        TO WS-CAPTURE-CHAR (WS-CAPTURE-LEN).
032000     ADD 1 TO WS-SCAN-IDX.
032100*----------------------------------------------------------------
032200
032300 FILTER-HOUSE-NUMBER-TOKEN.
032400*    Strips everything out of the captured house-number token
032500*    except letters, digits, underscore, slash and hyphen - a
032600*    trailing period picked up from "H. NO. 14." must not survive
032700*    into the output field.
032800
032900     MOVE WS-CAPTURE-TEXT TO WS-FILTER-IN-TEXT.
033000     MOVE WS-CAPTURE-LEN TO WS-FILTER-IN-LEN.
033100     MOVE SPACES TO WS-CAPTURE-TEXT.
033200     MOVE 0 TO WS-CAPTURE-LEN.
033300     IF WS-FILTER-IN-LEN > 0
033400        PERFORM FILTER-HOUSE-NUMBER-ONE-CHAR
033500           VARYING WS-FILTER-IDX FROM 1 BY 1
033600           UNTIL WS-FILTER-IDX > WS-FILTER-IN-LEN.
033700*----------------------------------------------------------------
033800
033900 FILTER-HOUSE-NUMBER-ONE-CHAR.
034000     IF WS-FILTER-IN-CHAR (WS-FILTER-IDX) IS EXTR-HOUSE-NUMBER-CHARACTER
034100        ADD 1 TO WS-CAPTURE-LEN
034200        MOVE WS-FILTER-IN-CHAR (WS-FILTER-IDX)
034300           TO WS-CAPTURE-CHAR (WS-CAPTURE-LEN).
034400*----------------------------------------------------------------
034500
034600 FILTER-LOCALITY-TOKEN.
034700*    Strips the sector/locality token down to letters, digits and
034800*    hyphen only - the spec-defined character set for this token.
034900
035000     MOVE WS-CAPTURE-TEXT TO WS-FILTER-IN-TEXT.
035100     MOVE WS-CAPTURE-LEN TO WS-FILTER-IN-LEN.
035200     MOVE SPACES TO WS-CAPTURE-TEXT.
035300     MOVE 0 TO WS-CAPTURE-LEN.
035400     IF WS-FILTER-IN-LEN > 0
035500        PERFORM FILTER-LOCALITY-ONE-CHAR
035600           VARYING WS-FILTER-IDX FROM 1 BY 1
035700           UNTIL WS-FILTER-IDX > WS-FILTER-IN-LEN.
035800*----------------------------------------------------------------
035900
036000 FILTER-LOCALITY-ONE-CHAR.
036100     IF WS-FILTER-IN-CHAR (WS-FILTER-IDX) IS EXTR-LOCALITY-TOKEN-CHARACTER
036200        ADD 1 TO WS-CAPTURE-LEN
036300        MOVE WS-FILTER-IN-CHAR (WS-FILTER-IDX)
036400           TO WS-CAPTURE-CHAR (WS-CAPTURE-LEN).
036500*----------------------------------------------------------------
036600
036700 TRIM-CAPTURE-TRAILING-BLANKS.
036800     PERFORM TRIM-CAPTURE-ONE-TRAILING-BLANK
036900        UNTIL WS-CAPTURE-LEN = 0
037000           OR WS-CAPTURE-CHAR (WS-CAPTURE-LEN) NOT = SPACE.
037100*----------------------------------------------------------------
037200
037300 TRIM-CAPTURE-ONE-TRAILING-BLANK.
037400     SUBTRACT 1 FROM WS-CAPTURE-LEN.
037500*----------------------------------------------------------------
037600
037700 TRUNCATE-AT-H-TOKEN.
037800*    Added per CR-0390 - if the captured care-of name runs
037900*    straight into a house-number trigger with no comma between
038000*    ("s/o ram h no 14"), cut the name off before the " h ".
038100
038200     MOVE 0 TO WS-H-TOKEN-POS.
038300     IF WS-CAPTURE-LEN > 2
038400        MOVE 1 TO WS-SCAN-IDX
038500        PERFORM TRUNCATE-H-TOKEN-TRY
038600           UNTIL WS-SCAN-IDX > WS-CAPTURE-LEN - 2
038700              OR WS-H-TOKEN-POS NOT = 0.
038800     IF WS-H-TOKEN-POS NOT = 0
038900        COMPUTE WS-CAPTURE-LEN = WS-H-TOKEN-POS - 1.
039000*----------------------------------------------------------------
039100
039200 TRUNCATE-H-TOKEN-TRY.
039300     IF WS-CAPTURE-TEXT (WS-SCAN-IDX:3) = " h "
039400        MOVE WS-SCAN-IDX TO WS-H-TOKEN-POS
039500     ELSE
039600        ADD 1 TO WS-SCAN-IDX.
039700*----------------------------------------------------------------
039800
039900 TITLE-CASE-CONVERT.
040000*    Upper-cases the first letter of each blank-delimited word in
040100*    WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) - the rest is already
040200*    lowercase from the normalizer.
040300
040400     MOVE "Y" TO WS-AT-WORD-START-SWITCH.
040500     PERFORM TITLE-CASE-ONE-CHAR
040600        VARYING WS-SCAN-IDX FROM 1 BY 1
040700        UNTIL WS-SCAN-IDX > WS-CAPTURE-LEN.
040800*----------------------------------------------------------------
040900
041000 TITLE-CASE-ONE-CHAR.
041100     IF WS-CAPTURE-CHAR (WS-SCAN-IDX) = SPACE
041200        MOVE "Y" TO WS-AT-WORD-START-SWITCH
041300     ELSE
041400        IF WS-AT-WORD-START
041500           MOVE WS-CAPTURE-CHAR (WS-SCAN-IDX) TO WS-ONE-CHAR
041600           INSPECT WS-ONE-CHAR CONVERTING
041700              WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
041800           MOVE WS-ONE-CHAR TO WS-CAPTURE-CHAR (WS-SCAN-IDX)
041900           MOVE "N" TO WS-AT-WORD-START-SWITCH
042000        ELSE
042100           GO TO TITLE-CASE-ONE-CHAR-EXIT.
042200 TITLE-CASE-ONE-CHAR-EXIT.
042300     EXIT.
042400*----------------------------------------------------------------
042500
042600 EXTR-PIN-CODE.
042700*    First standalone run of exactly 6 digits - "standalone"
042800*    meaning the character immediately before and after the run,
042900*    if any, is neither a letter nor a digit.
043000
043100     MOVE SPACES TO PARSED-PINCODE.
043200     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
043300     IF WS-NORM-LEN >= 6
043400        MOVE 1 TO WS-SCAN-IDX
043500        PERFORM EXTR-TRY-PIN-AT-POSITION
043600           UNTIL WS-SCAN-IDX > WS-NORM-LEN - 5
043700              OR WS-FIELD-WAS-FOUND.
043800 EXTR-PIN-CODE-EXIT.
043900     EXIT.
044000*----------------------------------------------------------------
044100
044200 EXTR-TRY-PIN-AT-POSITION.
044300     PERFORM EXTR-CHECK-PIN-CANDIDATE.
044400     IF NOT WS-FIELD-WAS-FOUND
044500        ADD 1 TO WS-SCAN-IDX.
044600*----------------------------------------------------------------
044700
044800 EXTR-CHECK-PIN-CANDIDATE.
044900     MOVE LK-NORMALIZED-TEXT (WS-SCAN-IDX:6) TO WS-DIGIT-RUN-TEXT.
045000     IF WS-DIGIT-RUN-TEXT NOT NUMERIC
045100        GO TO EXTR-CHECK-PIN-CANDIDATE-EXIT
045200     ELSE
045300        PERFORM EXTR-CHECK-PIN-BOUNDARY.
045400 EXTR-CHECK-PIN-CANDIDATE-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------
045700
045800 EXTR-CHECK-PIN-BOUNDARY.
045900     MOVE "Y" TO WS-FIELD-FOUND-SWITCH.
046000     IF WS-SCAN-IDX > 1
046100        IF LK-NORMALIZED-CHAR (WS-SCAN-IDX - 1) IS EXTR-LOWER-LETTER
046200           OR LK-NORMALIZED-CHAR (WS-SCAN-IDX - 1) IS EXTR-DIGIT
046300           MOVE "N" TO WS-FIELD-FOUND-SWITCH.
046400     IF WS-FIELD-WAS-FOUND AND (WS-SCAN-IDX + 6) NOT > WS-NORM-LEN
046500        IF LK-NORMALIZED-CHAR (WS-SCAN-IDX + 6) IS EXTR-LOWER-LETTER
046600           OR LK-NORMALIZED-CHAR (WS-SCAN-IDX + 6) IS EXTR-DIGIT
046700           MOVE "N" TO WS-FIELD-FOUND-SWITCH.
046800     IF WS-FIELD-WAS-FOUND
046900        MOVE WS-DIGIT-RUN-TEXT TO PARSED-PINCODE.
047000*----------------------------------------------------------------
047100
047200 EXTR-CARE-OF.
047300     MOVE SPACES TO PARSED-CARE-OF.
047400     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
047500     MOVE 1 TO WS-CARE-OF-TRIGGER-IDX.
047600     PERFORM EXTR-TRY-CARE-OF-TRIGGER
047700        UNTIL WS-CARE-OF-TRIGGER-IDX > 4
047800           OR WS-FIELD-WAS-FOUND.
047900*----------------------------------------------------------------
048000
048100*    Try one care-of trigger phrase; on a hit, capture the name
048200*    that follows it.
048300 EXTR-TRY-CARE-OF-TRIGGER.
048400     MOVE CARE-OF-TRIGGER-TEXT (WS-CARE-OF-TRIGGER-IDX)
048500        TO WS-SEARCH-TARGET.
048600     MOVE CARE-OF-TRIGGER-LEN (WS-CARE-OF-TRIGGER-IDX)
048700        TO WS-SEARCH-LEN.
048800     MOVE 1 TO WS-SEARCH-FROM.
048900     PERFORM FIND-SUBSTRING.
049000     IF WS-FOUND-POS NOT = 0
049100        MOVE "Y" TO WS-FIELD-FOUND-SWITCH
049200        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
049300        PERFORM SKIP-LEADING-BLANKS-AT-START
049400        MOVE "N" TO WS-CAP-ALLOW-DIGITS-SWITCH
049500        MOVE SPACES TO WS-CAP-STOP-PHRASE
049600        MOVE 0 TO WS-CAP-STOP-LEN
049700        PERFORM CAPTURE-PHRASE
049800        PERFORM TRIM-CAPTURE-TRAILING-BLANKS
049900        PERFORM TRUNCATE-AT-H-TOKEN
050000        PERFORM TRIM-CAPTURE-TRAILING-BLANKS
050100        PERFORM TITLE-CASE-CONVERT
050200        MOVE WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) TO PARSED-CARE-OF
050300     ELSE
050400        ADD 1 TO WS-CARE-OF-TRIGGER-IDX.
050500 EXTR-CARE-OF-EXIT.
050600     EXIT.
050700*----------------------------------------------------------------
050800
050900 EXTR-HOUSE-NUMBER.
051000     MOVE SPACES TO PARSED-HOUSE-NUMBER.
051100     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
051200     MOVE 1 TO WS-HOUSE-TRIGGER-IDX.
051300*    (H NO / H. NO. TRIGGERS ADDED AHEAD OF HOUSE NO/NUMBER -
051400*    CR-0298 FOLLOW-UP - THE ABBREVIATION TABLE IN THE NORMALIZER
051500*    ONLY EXPANDS SINGLE WORDS, SO "H NO" NEVER BECOMES "HOUSE
051600*    NUMBER" AND MUST BE CAUGHT HERE DIRECTLY.)
051700     PERFORM EXTR-TRY-HOUSE-TRIGGER
051800        UNTIL WS-HOUSE-TRIGGER-IDX > 8
051900           OR WS-FIELD-WAS-FOUND.
052000 EXTR-HOUSE-NUMBER-EXIT.
052100     EXIT.
052200*----------------------------------------------------------------
052300
052400*    Try one house-number trigger phrase; on a hit, capture and
052500*    filter the token that follows it.
052600 EXTR-TRY-HOUSE-TRIGGER.
052700     MOVE HOUSE-NUMBER-TRIGGER-TEXT (WS-HOUSE-TRIGGER-IDX)
052800        TO WS-SEARCH-TARGET.
052900     MOVE HOUSE-NUMBER-TRIGGER-LEN (WS-HOUSE-TRIGGER-IDX)
053000        TO WS-SEARCH-LEN.
053100     MOVE 1 TO WS-SEARCH-FROM.
053200     PERFORM FIND-SUBSTRING.
053300     IF WS-FOUND-POS NOT = 0
053400        MOVE "Y" TO WS-FIELD-FOUND-SWITCH
053500        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
053600        PERFORM SKIP-LEADING-SEPARATORS-AT-START
053700        PERFORM CAPTURE-TOKEN
053800        PERFORM FILTER-HOUSE-NUMBER-TOKEN
053900        MOVE WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN)
054000           TO PARSED-HOUSE-NUMBER
054100     ELSE
054200        ADD 1 TO WS-HOUSE-TRIGGER-IDX.
054300*----------------------------------------------------------------
054400
054500 EXTR-LANDMARK.
054600     MOVE SPACES TO PARSED-LANDMARK.
054700     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
054800     MOVE 1 TO WS-LANDMARK-TRIGGER-IDX.
054900     PERFORM EXTR-TRY-LANDMARK-TRIGGER
055000        UNTIL WS-LANDMARK-TRIGGER-IDX > 4
055100           OR WS-FIELD-WAS-FOUND.
055200 EXTR-LANDMARK-EXIT.
055300     EXIT.
055400*----------------------------------------------------------------
055500
055600*    Try one landmark trigger phrase; on a hit, capture the
055700*    landmark name that follows it.
055800 EXTR-TRY-LANDMARK-TRIGGER.
055900     MOVE LANDMARK-TRIGGER-TEXT (WS-LANDMARK-TRIGGER-IDX)
056000        TO WS-SEARCH-TARGET.
056100     MOVE LANDMARK-TRIGGER-LEN (WS-LANDMARK-TRIGGER-IDX)
056200        TO WS-SEARCH-LEN.
056300     MOVE 1 TO WS-SEARCH-FROM.
056400     PERFORM FIND-SUBSTRING.
056500     IF WS-FOUND-POS NOT = 0
056600        MOVE "Y" TO WS-FIELD-FOUND-SWITCH
056700        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
056800        PERFORM SKIP-LEADING-BLANKS-AT-START
056900        MOVE "Y" TO WS-CAP-ALLOW-DIGITS-SWITCH
057000        MOVE SPACES TO WS-CAP-STOP-PHRASE
057100        MOVE 0 TO WS-CAP-STOP-LEN
057200        PERFORM CAPTURE-PHRASE
057300        PERFORM TRIM-CAPTURE-TRAILING-BLANKS
057400        PERFORM TITLE-CASE-CONVERT
057500        MOVE WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) TO PARSED-LANDMARK
057600     ELSE
057700        ADD 1 TO WS-LANDMARK-TRIGGER-IDX.
057800*----------------------------------------------------------------
057900
058000 EXTR-LOCALITY.
058100     MOVE SPACES TO PARSED-LOCALITY.
058200     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
058300     MOVE 1 TO WS-LOCALITY-TRIGGER-IDX.
058400     PERFORM EXTR-TRY-LOCALITY-TRIGGER
058500        UNTIL WS-LOCALITY-TRIGGER-IDX > 2
058600           OR WS-FIELD-WAS-FOUND.
058700 EXTR-LOCALITY-EXIT.
058800     EXIT.
058900*----------------------------------------------------------------
059000
059100*    Try one locality trigger phrase; the captured number becomes
059200*    the "Sector N" locality text, per CR-0165 above.
059300 EXTR-TRY-LOCALITY-TRIGGER.
059400     MOVE LOCALITY-TRIGGER-TEXT (WS-LOCALITY-TRIGGER-IDX)
059500        TO WS-SEARCH-TARGET.
059600     MOVE LOCALITY-TRIGGER-LEN (WS-LOCALITY-TRIGGER-IDX)
059700        TO WS-SEARCH-LEN.
059800     MOVE 1 TO WS-SEARCH-FROM.
059900     PERFORM FIND-SUBSTRING.
060000     IF WS-FOUND-POS = 0
060100        ADD 1 TO WS-LOCALITY-TRIGGER-IDX
060200     ELSE
060300        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
060400        PERFORM SKIP-LEADING-BLANKS-AT-START
060500        PERFORM CAPTURE-TOKEN
060600        PERFORM FILTER-LOCALITY-TOKEN
060700        IF WS-CAPTURE-LEN > 0
060800           MOVE "Y" TO WS-FIELD-FOUND-SWITCH
060900           STRING "Sector " DELIMITED BY SIZE
061000              WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) DELIMITED BY SIZE
061100              INTO PARSED-LOCALITY
061200           END-STRING
061300        ELSE
061400           ADD 1 TO WS-LOCALITY-TRIGGER-IDX.
061500*----------------------------------------------------------------
061600
061700 EXTR-VILLAGE.
061800     MOVE SPACES TO PARSED-VILLAGE.
061900     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
062000     MOVE 1 TO WS-VILLAGE-TRIGGER-IDX.
062100     PERFORM EXTR-TRY-VILLAGE-TRIGGER
062200        UNTIL WS-VILLAGE-TRIGGER-IDX > 2
062300           OR WS-FIELD-WAS-FOUND.
062400 EXTR-VILLAGE-EXIT.
062500     EXIT.
062600*----------------------------------------------------------------
062700
062800*    Try one village trigger phrase; captured name stops at " post"
062900*    so "VILLAGE RAMPUR POST KARNAL" does not swallow the post town.
063000 EXTR-TRY-VILLAGE-TRIGGER.
063100     MOVE VILLAGE-TRIGGER-TEXT (WS-VILLAGE-TRIGGER-IDX)
063200        TO WS-SEARCH-TARGET.
063300     MOVE VILLAGE-TRIGGER-LEN (WS-VILLAGE-TRIGGER-IDX)
063400        TO WS-SEARCH-LEN.
063500     MOVE 1 TO WS-SEARCH-FROM.
063600     PERFORM FIND-SUBSTRING.
063700     IF WS-FOUND-POS NOT = 0
063800        MOVE "Y" TO WS-FIELD-FOUND-SWITCH
063900        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
064000        PERFORM SKIP-LEADING-BLANKS-AT-START
064100        MOVE "N" TO WS-CAP-ALLOW-DIGITS-SWITCH
064200        MOVE " post" TO WS-CAP-STOP-PHRASE
064300        MOVE 5 TO WS-CAP-STOP-LEN
064400        PERFORM CAPTURE-PHRASE
064500        PERFORM TRIM-CAPTURE-TRAILING-BLANKS
064600        PERFORM TITLE-CASE-CONVERT
064700        MOVE WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) TO PARSED-VILLAGE
064800     ELSE
064900        ADD 1 TO WS-VILLAGE-TRIGGER-IDX.
065000*----------------------------------------------------------------
065100
065200 EXTR-DISTRICT.
065300     MOVE SPACES TO PARSED-DISTRICT.
065400     MOVE SPACES TO PARSED-SUBDISTRICT.
065500     MOVE "N" TO WS-FIELD-FOUND-SWITCH.
065600     MOVE 1 TO WS-DISTRICT-TRIGGER-IDX.
065700     PERFORM EXTR-TRY-DISTRICT-TRIGGER
065800        UNTIL WS-DISTRICT-TRIGGER-IDX > 2
065900           OR WS-FIELD-WAS-FOUND.
066000 EXTR-DISTRICT-EXIT.
066100     EXIT.
066200*----------------------------------------------------------------
066300
066400*    Try one district trigger phrase; on a hit, capture the
066500*    district (and, per CR-0488, leave subdistrict to the caller).
066600 EXTR-TRY-DISTRICT-TRIGGER.
066700     MOVE DISTRICT-TRIGGER-TEXT (WS-DISTRICT-TRIGGER-IDX)
066800        TO WS-SEARCH-TARGET.
066900     MOVE DISTRICT-TRIGGER-LEN (WS-DISTRICT-TRIGGER-IDX)
067000        TO WS-SEARCH-LEN.
067100     MOVE 1 TO WS-SEARCH-FROM.
067200     PERFORM FIND-SUBSTRING.
067300     IF WS-FOUND-POS NOT = 0
067400        MOVE "Y" TO WS-FIELD-FOUND-SWITCH
067500        COMPUTE WS-CAPTURE-START = WS-FOUND-POS + WS-SEARCH-LEN
067600        PERFORM SKIP-LEADING-BLANKS-AT-START
067700        MOVE "N" TO WS-CAP-ALLOW-DIGITS-SWITCH
067800        MOVE SPACES TO WS-CAP-STOP-PHRASE
067900        MOVE 0 TO WS-CAP-STOP-LEN
068000        PERFORM CAPTURE-PHRASE
068100        PERFORM TRIM-CAPTURE-TRAILING-BLANKS
068200        PERFORM TITLE-CASE-CONVERT
068300        MOVE WS-CAPTURE-TEXT (1:WS-CAPTURE-LEN) TO PARSED-DISTRICT
068400     ELSE
068500        ADD 1 TO WS-DISTRICT-TRIGGER-IDX.
068600*----------------------------------------------------------------
068700
068800 EXTR-BUILD-TRIGGER-TABLES.
068900
069000     MOVE "son of"      TO CARE-OF-TRIGGER-TEXT (1).
069100     MOVE 6             TO CARE-OF-TRIGGER-LEN (1).
069200     MOVE "wife of"     TO CARE-OF-TRIGGER-TEXT (2).
069300     MOVE 7             TO CARE-OF-TRIGGER-LEN (2).
069400     MOVE "care of"     TO CARE-OF-TRIGGER-TEXT (3).
069500     MOVE 7             TO CARE-OF-TRIGGER-LEN (3).
069600     MOVE "daughter of" TO CARE-OF-TRIGGER-TEXT (4).
069700     MOVE 11            TO CARE-OF-TRIGGER-LEN (4).
069800
069900     MOVE "h no"         TO HOUSE-NUMBER-TRIGGER-TEXT (1).
070000     MOVE 4              TO HOUSE-NUMBER-TRIGGER-LEN (1).
070100     MOVE "h. no."       TO HOUSE-NUMBER-TRIGGER-TEXT (2).
070200     MOVE 6              TO HOUSE-NUMBER-TRIGGER-LEN (2).
070300     MOVE "house no"     TO HOUSE-NUMBER-TRIGGER-TEXT (3).
070400     MOVE 8              TO HOUSE-NUMBER-TRIGGER-LEN (3).
070500     MOVE "house number" TO HOUSE-NUMBER-TRIGGER-TEXT (4).
070600     MOVE 12             TO HOUSE-NUMBER-TRIGGER-LEN (4).
070700     MOVE "plot no"      TO HOUSE-NUMBER-TRIGGER-TEXT (5).
070800     MOVE 7              TO HOUSE-NUMBER-TRIGGER-LEN (5).
070900     MOVE "plot number"  TO HOUSE-NUMBER-TRIGGER-TEXT (6).
071000     MOVE 11             TO HOUSE-NUMBER-TRIGGER-LEN (6).
071100     MOVE "door no"      TO HOUSE-NUMBER-TRIGGER-TEXT (7).
071200     MOVE 7              TO HOUSE-NUMBER-TRIGGER-LEN (7).
071300     MOVE "door number"  TO HOUSE-NUMBER-TRIGGER-TEXT (8).
071400     MOVE 11             TO HOUSE-NUMBER-TRIGGER-LEN (8).
071500
071600     MOVE "near"     TO LANDMARK-TRIGGER-TEXT (1).
071700     MOVE 4          TO LANDMARK-TRIGGER-LEN (1).
071800     MOVE "opposite" TO LANDMARK-TRIGGER-TEXT (2).
071900     MOVE 8          TO LANDMARK-TRIGGER-LEN (2).
072000     MOVE "opp."     TO LANDMARK-TRIGGER-TEXT (3).
072100     MOVE 4          TO LANDMARK-TRIGGER-LEN (3).
072200     MOVE "opp"      TO LANDMARK-TRIGGER-TEXT (4).
072300     MOVE 3          TO LANDMARK-TRIGGER-LEN (4).
072400
072500     MOVE "sector" TO LOCALITY-TRIGGER-TEXT (1).
072600     MOVE 6        TO LOCALITY-TRIGGER-LEN (1).
072700     MOVE "sec"    TO LOCALITY-TRIGGER-TEXT (2).
072800     MOVE 3        TO LOCALITY-TRIGGER-LEN (2).
072900
073000     MOVE "village" TO VILLAGE-TRIGGER-TEXT (1).
073100     MOVE 7         TO VILLAGE-TRIGGER-LEN (1).
073200     MOVE "vill"    TO VILLAGE-TRIGGER-TEXT (2).
073300     MOVE 4         TO VILLAGE-TRIGGER-LEN (2).
073400
073500     MOVE "district" TO DISTRICT-TRIGGER-TEXT (1).
073600     MOVE 8          TO DISTRICT-TRIGGER-LEN (1).
073700     MOVE "dist"     TO DISTRICT-TRIGGER-TEXT (2).
073800     MOVE 4          TO DISTRICT-TRIGGER-LEN (2).
073900 EXTR-BUILD-TRIGGER-TABLES-EXIT.
074000     EXIT.
074100*----------------------------------------------------------------
074200
