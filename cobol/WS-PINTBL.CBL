000100*
000200*    WS-PINTBL.CBL
000300*
000400*    In-memory PIN-code directory table, built once at start of
000500*    run by LOAD-PIN-DIRECTORY-TABLE (see load-reference-tables)
000600*    and searched by every program that has to resolve or
000700*    enrich a record from a PIN code.  Kept in ascending PIN-CODE
000800*    sequence so SEARCH ALL can binary-search it.
000900*
001000*    COPY this member into WORKING-STORAGE (the program that owns
001100*    the table, i.e. loads it) or into LINKAGE SECTION (a called
001200*    subprogram that only searches a table passed to it BY
001300*    REFERENCE).
001400*
001500*    1994-02-14  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
001600*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
001700*                              IN THIS TABLE, NO CHANGE REQUIRED.
001800*    2002-06-19  MTN  CR-0502  RAISED PIN-TBL-MAX FROM 4000 TO
001900*                              9000 ENTRIES - DIRECTORY GROWTH.
002000*
002100     01  PIN-TBL-MAX-ENTRIES        PIC 9(05) COMP VALUE 9000.
002200     01  PIN-TBL-ENTRY-COUNT        PIC 9(05) COMP VALUE ZERO.
002300
002400     01  PIN-TABLE.
002500         05  PIN-TBL-ENTRY OCCURS 9000 TIMES
002600                 ASCENDING KEY IS PIN-TBL-CODE
002700                 INDEXED BY PIN-TBL-IDX, PIN-TBL-IDX2.
002800             10  PIN-TBL-CODE        PIC X(06).
002900             10  PIN-TBL-CITY        PIC X(30).
003000             10  PIN-TBL-DISTRICT    PIC X(30).
003100             10  PIN-TBL-STATE       PIC X(30).
003200             10  FILLER              PIC X(01).
003300
003400*    Flat, whole-entry view of a table slot - used by the loader
003500*    to shift one entry at a time while insertion-sorting the
003600*    table into ascending PIN-CODE sequence as it is built.
003700     01  PIN-TBL-ENTRY-FLAT REDEFINES PIN-TABLE.
003800         05  PIN-TBL-FLAT-SLOT OCCURS 9000 TIMES PIC X(97).
