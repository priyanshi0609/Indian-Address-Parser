000100*
000200*    FD-PINDIR.CBL
000300*
000400*    Record layout of the PIN-code reference directory file.
000500*    Fixed-field text, one PIN per line.  Companion fragment
000600*    to SL-PINDIR.CBL.
000700*
000800*    1994-02-14  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
000900*
001000     FD  PIN-DIRECTORY-FILE
001100         LABEL RECORDS ARE STANDARD.
001200
001300     01  PIN-DIRECTORY-RECORD.
001400         05  PIN-CODE                PIC X(06).
001500         05  PIN-CITY                PIC X(30).
001600         05  PIN-DISTRICT            PIC X(30).
001700         05  PIN-STATE               PIC X(30).
001800         05  FILLER                  PIC X(01).
