000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. parse-indian-addresses.
000300 AUTHOR. R. F. SOUZA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-02-10  RFS  CR-0118  ORIGINAL PROGRAM WRITTEN - NIGHTLY
001300*                              BATCH DRIVER FOR THE ADDRESS-
001400*                              PARSING RUN.  READS ADDR-IN,
001500*                              CALLS THE FIVE WORKER PROGRAMS FOR
001600*                              EACH LINE, WRITES ADDR-OUT.
001700*    1994-03-15  RFS  CR-0118  CALLS TO THE RESOLVER AND LOADER
001800*                              ADDED AS THOSE PROGRAMS CAME OFF
001900*                              THE BENCH.
002000*    1994-06-30  JCA  CR-0165  ENRICHER NOW CALLED BEFORE THE
002100*                              SCORER, NOT AFTER - SEE THE SCORER
002200*                              PROGRAM'S OWN LOG FOR WHY.
002300*    1996-05-20  RFS  CR-0201  NO DRIVER CHANGE REQUIRED FOR THE
002400*                              FUZZY-MATCH ENHANCEMENT - NOTED
002500*                              HERE FOR THE BENEFIT OF WHOEVER
002600*                              NEXT READS THIS LOG LOOKING FOR
002700*                              CR-0201.
002800*    1998-02-09  JCA  CR-0298  ADDED END-OF-JOB CONTROL TOTALS -
002900*                              OPERATIONS WANTED A ONE-LINE
003000*                              COUNT OF RECORDS MISSING PIN, CITY
003100*                              AND STATE ON THE JOB LOG.
003200*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
003300*                              PROCESSED BY THIS PROGRAM, NO
003400*                              CHANGE REQUIRED.
003500*    2005-10-03  MTN  CR-0560  END-OF-JOB SUMMARY NOW SHOWS THE
003600*                              MISSING-CITY AND MISSING-STATE
003700*                              COUNTS ON THEIR OWN LINE - THE
003800*                              ORIGINAL LAYOUT RAN PAST COLUMN
003900*                              80 ON THE JOB LOG PRINTER.
004000*    2006-01-17  RFS  CR-0574  RESOLVER WAS BEING CALLED AHEAD OF
004100*                              THE ENRICHER - A VALID PINCODE'S
004200*                              CITY/STATE NEVER GOT THE CHANCE TO
004300*                              WIN BEFORE THE WORD-WINDOW AND
004400*                              FUZZY STEPS GUESSED SOMETHING ELSE.
004500*                              SWAPPED THE TWO CALLS SO THE PIN
004600*                              DIRECTORY ANSWER TRULY TAKES
004700*                              PRIORITY, PER THE RESOLVER'S OWN
004800*                              RULE 1.  ALSO ADDED AN ERROR STOP
004900*                              ON THE ADDRESS INPUT FILE OPEN -
005000*                              SEE DRVR-020 BELOW.
005100*    2006-04-11  JCA  CR-0575  RECAST THE MAIN LINE AS PERFORM ...
005200*                              THRU ... RANGES WITH THEIR OWN EXIT
005300*                              PARAGRAPHS, SHOP STANDARD FOR A
005400*                              PROGRAM THIS SIZE - THE OPEN-FAILURE
005500*                              STOP NOW FALLS OUT THROUGH A GO TO
005600*                              DRVR-010-EXIT INSTEAD OF A GOBACK
005700*                              BURIED INSIDE DRVR-020, SO THERE IS
005800*                              ONE PLACE IN THE PROGRAM WHERE THE
005900*                              RUN ENDS.
006000*    2006-07-19  MTN  CR-0576  DRVR-020 WAS OPENING THE PIN AND CITY
006100*                              DIRECTORY FILES AND DRVR-030 WAS
006200*                              CLOSING THEM, BUT THIS PROGRAM NEVER
006300*                              READ EITHER ONE - LOAD-REFERENCE-TABLES
006400*                              OWNS THE WHOLE OPEN/READ/CLOSE CYCLE ON
006500*                              ITS OWN SELECT/FD PAIR.  DROPPED THE
006600*                              DEAD OPENS AND CLOSE HERE, AND THE
006700*                              SL-PINDIR/SL-CITYDIR/FD-PINDIR/
006800*                              FD-CITYDIR COPYBOOKS THAT ONLY THOSE
006900*                              VERBS WERE PULLING IN.  ALSO MOVED
007000*                              WS-PARSED-FIELDS-FLAT UP TO SIT RIGHT
007100*                              AFTER THE COPY WS-PARSED.CBL IT
007200*                              REDEFINES - IT HAD DRIFTED BELOW
007300*                              WS-RAW-TEXT-HOLD AND
007400*                              WS-NORMALIZED-TEXT-HOLD.
007500*----------------------------------------------------------------
007600*
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM
008100     UPSI-0 ON STATUS IS DRVR-TRACE-SWITCH-ON
008200           OFF STATUS IS DRVR-TRACE-SWITCH-OFF.
008300*
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     COPY SL-ADDRIN.CBL.
008700     COPY SL-ADDROUT.CBL.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100     COPY FD-ADDRIN.CBL.
009200     COPY FD-ADDROUT.CBL.
009300*
009400 WORKING-STORAGE SECTION.
009500
009600 77  WS-END-OF-INPUT-SWITCH       PIC X.
009700     88  WS-END-OF-INPUT          VALUE "Y".
009800
009900*    FILE STATUS for the address input file only - if it will not
010000*    open, SPEC says the run reports and stops before any address
010100*    is read, so only this file needs a key checked here.
010200 01  WS-ADDR-IN-FILE-STATUS       PIC X(02).
010300     88  WS-ADDR-IN-OPEN-OK       VALUE "00".
010400*    Numeric re-view of the status key, so the open-failure message
010500*    can tell operations "file not found" (35) apart from any
010600*    other open failure without a second SELECT clause.
010700 01  WS-ADDR-IN-STATUS-NUM REDEFINES WS-ADDR-IN-FILE-STATUS PIC 99.
010800     88  WS-ADDR-IN-NOT-FOUND     VALUE 35.
010900
011000*    Control counters - COMP per shop standard, PIC 9(07) matches
011100*    the widest count this run could ever see on this platform.
011200*    Kept under one 01 so DRVR-060 can DISPLAY all five off the
011300*    group's flat re-view in one line for the operator's console.
011400 01  WS-JOB-CONTROL-COUNTERS.
011500     05  WS-RECORDS-READ-COUNT    PIC 9(07) COMP VALUE ZERO.
011600     05  WS-RECORDS-WRITTEN-COUNT PIC 9(07) COMP VALUE ZERO.
011700     05  WS-MISSING-PIN-COUNT     PIC 9(07) COMP VALUE ZERO.
011800     05  WS-MISSING-CITY-COUNT    PIC 9(07) COMP VALUE ZERO.
011900     05  WS-MISSING-STATE-COUNT   PIC 9(07) COMP VALUE ZERO.
012000 01  WS-JOB-CONTROL-FLAT REDEFINES WS-JOB-CONTROL-COUNTERS
012100                                  PIC X(20).
012200
012300*    Display-format re-view of the record counters for the
012400*    end-of-job summary line (COMP fields do not DISPLAY in a
012500*    readable form on every platform this shop has run on).
012600 01  WS-SUMMARY-LINE.
012700     05  FILLER                   PIC X(20) VALUE
012800            "RECORDS READ    -  ".
012900     05  WS-SUMM-READ             PIC ZZZZZZ9.
013000     05  FILLER                   PIC X(03) VALUE SPACES.
013100     05  FILLER                   PIC X(20) VALUE
013200            "RECORDS WRITTEN -  ".
013300     05  WS-SUMM-WRITTEN          PIC ZZZZZZ9.
013400     05  FILLER                   PIC X(10) VALUE SPACES.
013500
013600 01  WS-MISSING-LINE.
013700     05  FILLER                   PIC X(20) VALUE
013800            "MISSING PIN     -  ".
013900     05  WS-MISS-PIN              PIC ZZZZZZ9.
014000     05  FILLER                   PIC X(03) VALUE SPACES.
014100     05  FILLER                   PIC X(20) VALUE
014200            "MISSING CITY    -  ".
014300     05  WS-MISS-CITY             PIC ZZZZZZ9.
014400     05  FILLER                   PIC X(03) VALUE SPACES.
014500     05  FILLER                   PIC X(20) VALUE
014600            "MISSING STATE   -  ".
014700     05  WS-MISS-STATE            PIC ZZZZZZ9.
014800
014900*    Whole-run copy of the two in-memory directory tables - this
015000*    program owns them, the loader fills them once at start of
015100*    run, and every worker program below borrows them BY
015200*    REFERENCE on each CALL.
015300     COPY WS-PINTBL.CBL.
015400     COPY WS-CITYTBL.CBL.
015500
015600*    One record's worth of parsed fields, reset and rebuilt for
015700*    every input line.
015800     COPY WS-PARSED.CBL.
015900*
016000*    Flat view of one whole PARSED-FIELDS area, used only to
016100*    blank it in a single MOVE at the top of every record.  Width
016200*    must track PARSED-FIELDS exactly (426 bytes per WS-PARSED.CBL)
016300*    or the tail of the record is left dirty from the prior line.
016400 01  WS-PARSED-FIELDS-FLAT REDEFINES PARSED-FIELDS PIC X(426).
016500
016600 01  WS-RAW-TEXT-HOLD             PIC X(200).
016700 01  WS-NORMALIZED-TEXT-HOLD      PIC X(200).
016800
016900 PROCEDURE DIVISION.
017000
017100 DRVR-010-MAIN-LINE.
017200     PERFORM DRVR-020-OPEN-FILES THRU DRVR-020-EXIT.
017300     IF NOT WS-ADDR-IN-OPEN-OK
017400        GO TO DRVR-010-EXIT.
017500     PERFORM DRVR-030-LOAD-REFERENCE-DATA THRU DRVR-030-EXIT.
017600     DISPLAY "PARSE-INDIAN-ADDRESSES - RUN STARTING".
017700     PERFORM DRVR-040-READ-ONE-RECORD THRU DRVR-040-EXIT.
017800     PERFORM DRVR-050-PROCESS-ONE-RECORD THRU DRVR-050-EXIT
017900        UNTIL WS-END-OF-INPUT.
018000     PERFORM DRVR-060-END-OF-JOB THRU DRVR-060-EXIT.
018100 DRVR-010-EXIT.
018200     GOBACK.
018300*----------------------------------------------------------------
018400
018500 DRVR-020-OPEN-FILES.
018600     MOVE "N" TO WS-END-OF-INPUT-SWITCH.
018700     OPEN INPUT ADDRESS-IN-FILE.
018800     IF NOT WS-ADDR-IN-OPEN-OK
018900        IF WS-ADDR-IN-NOT-FOUND
019000           DISPLAY "PARSE-INDIAN-ADDRESSES - ADDRESS INPUT FILE "
019100              "NOT FOUND - RUN STOPPED, NO ADDRESSES PROCESSED"
019200        ELSE
019300           DISPLAY "PARSE-INDIAN-ADDRESSES - ADDRESS INPUT FILE "
019400              "WILL NOT OPEN, FILE STATUS=" WS-ADDR-IN-FILE-STATUS
019500              " - RUN STOPPED, NO ADDRESSES PROCESSED"
019600        GO TO DRVR-020-EXIT.
019700     OPEN OUTPUT ADDRESS-OUT-FILE.
019800 DRVR-020-EXIT.
019900     EXIT.
020000*----------------------------------------------------------------
020100
020200 DRVR-030-LOAD-REFERENCE-DATA.
020300     CALL "load-reference-tables" USING
020400        PIN-TABLE PIN-TBL-ENTRY-COUNT
020500        CITY-TABLE CITY-TBL-ENTRY-COUNT.
020600     DISPLAY "PARSE-INDIAN-ADDRESSES - PIN ENTRIES LOADED   "
020700        PIN-TBL-ENTRY-COUNT.
020800     DISPLAY "PARSE-INDIAN-ADDRESSES - CITY ENTRIES LOADED  "
020900        CITY-TBL-ENTRY-COUNT.
021000 DRVR-030-EXIT.
021100     EXIT.
021200*----------------------------------------------------------------
021300
021400 DRVR-040-READ-ONE-RECORD.
021500     READ ADDRESS-IN-FILE
021600        AT END
021700           MOVE "Y" TO WS-END-OF-INPUT-SWITCH
021800        NOT AT END
021900           ADD 1 TO WS-RECORDS-READ-COUNT
022000     END-READ.
022100 DRVR-040-EXIT.
022200     EXIT.
022300*----------------------------------------------------------------
022400
022500 DRVR-050-PROCESS-ONE-RECORD.
022600     MOVE ADDR-TEXT TO WS-RAW-TEXT-HOLD.
022700     PERFORM DRVR-070-CLEAR-PARSED-FIELDS.
022800
022900     CALL "normalize-address-text" USING
023000        WS-RAW-TEXT-HOLD WS-NORMALIZED-TEXT-HOLD.
023100
023200     CALL "extract-address-components" USING
023300        WS-NORMALIZED-TEXT-HOLD PARSED-FIELDS.
023400
023500     CALL "enrich-from-pin-directory" USING
023600        PARSED-FIELDS PIN-TABLE PIN-TBL-ENTRY-COUNT.
023700
023800     CALL "resolve-city-state" USING
023900        WS-NORMALIZED-TEXT-HOLD PARSED-FIELDS
024000        CITY-TABLE CITY-TBL-ENTRY-COUNT.
024100
024200     CALL "score-address-confidence" USING
024300        PARSED-FIELDS.
024400
024500     PERFORM DRVR-080-ACCUMULATE-MISSING-COUNTS.
024600     PERFORM DRVR-090-WRITE-OUTPUT-RECORD.
024700     PERFORM DRVR-040-READ-ONE-RECORD.
024800 DRVR-050-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------
025100
025200 DRVR-060-END-OF-JOB.
025300     CLOSE ADDRESS-IN-FILE ADDRESS-OUT-FILE.
025400     MOVE WS-RECORDS-READ-COUNT TO WS-SUMM-READ.
025500     MOVE WS-RECORDS-WRITTEN-COUNT TO WS-SUMM-WRITTEN.
025600     MOVE WS-MISSING-PIN-COUNT TO WS-MISS-PIN.
025700     MOVE WS-MISSING-CITY-COUNT TO WS-MISS-CITY.
025800     MOVE WS-MISSING-STATE-COUNT TO WS-MISS-STATE.
025900     DISPLAY "PARSE-INDIAN-ADDRESSES - RUN COMPLETE".
026000     DISPLAY WS-SUMMARY-LINE.
026100     DISPLAY WS-MISSING-LINE.
026200     IF DRVR-TRACE-SWITCH-ON
026300        DISPLAY "DRVR-TRACE: COUNTERS=" WS-JOB-CONTROL-FLAT.
026400 DRVR-060-EXIT.
026500     EXIT.
026600*----------------------------------------------------------------
026700
026800 DRVR-070-CLEAR-PARSED-FIELDS.
026900     MOVE SPACES TO WS-PARSED-FIELDS-FLAT.
027000     MOVE ZERO TO PARSED-CONFIDENCE.
027100*----------------------------------------------------------------
027200
027300 DRVR-080-ACCUMULATE-MISSING-COUNTS.
027400     IF PARSED-PINCODE = SPACES
027500        ADD 1 TO WS-MISSING-PIN-COUNT.
027600     IF PARSED-CITY = SPACES
027700        ADD 1 TO WS-MISSING-CITY-COUNT.
027800     IF PARSED-STATE = SPACES
027900        ADD 1 TO WS-MISSING-STATE-COUNT.
028000*----------------------------------------------------------------
028100
028200 DRVR-090-WRITE-OUTPUT-RECORD.
028300     MOVE SPACES TO PARSED-OUTPUT-RECORD.
028400     MOVE WS-RECORDS-READ-COUNT TO OUT-ID.
028500     MOVE WS-RAW-TEXT-HOLD TO OUT-ORIGINAL.
028600     MOVE PARSED-CARE-OF TO OUT-CARE-OF.
028700     MOVE PARSED-HOUSE-NUMBER TO OUT-HOUSE-NUMBER.
028800     MOVE PARSED-STREET TO OUT-STREET.
028900     MOVE PARSED-LOCALITY TO OUT-LOCALITY.
029000     MOVE PARSED-LANDMARK TO OUT-LANDMARK.
029100     MOVE PARSED-CITY TO OUT-CITY.
029200     MOVE PARSED-VILLAGE TO OUT-VILLAGE.
029300     MOVE PARSED-DISTRICT TO OUT-DISTRICT.
029400     MOVE PARSED-SUBDISTRICT TO OUT-SUBDISTRICT.
029500     MOVE PARSED-STATE TO OUT-STATE.
029600     MOVE PARSED-PINCODE TO OUT-PINCODE.
029700     MOVE PARSED-CONFIDENCE TO OUT-CONFIDENCE.
029800     MOVE PARSED-ERRORS TO OUT-ERRORS.
029900     WRITE PARSED-OUTPUT-RECORD.
030000     ADD 1 TO WS-RECORDS-WRITTEN-COUNT.
030100     IF DRVR-TRACE-SWITCH-ON
030200        DISPLAY "DRVR-TRACE: OUT-ID=" OUT-ID
030300           " CONFIDENCE=" OUT-CONFIDENCE.
030400*----------------------------------------------------------------
030500
