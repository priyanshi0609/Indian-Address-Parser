000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. enrich-from-pin-directory.
000300 AUTHOR. R. F. SOUZA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-03-11  RFS  CR-0118  ORIGINAL PROGRAM WRITTEN - FILLS
001300*                              CITY, DISTRICT AND STATE FROM THE
001400*                              PIN DIRECTORY WHEN THE EXTRACTOR
001500*                              FOUND A PIN CODE BUT COULD NOT
001600*                              PLACE ONE OR MORE OF THOSE FIELDS.
001700*    1994-05-02  RFS  CR-0150  MUST NEVER OVERWRITE A FIELD THE
001800*                              EXTRACTOR OR RESOLVER ALREADY
001900*                              FILLED - OPERATOR REPORTED A CASE
002000*                              WHERE A CORRECT CITY FROM FREE
002100*                              TEXT WAS BEING CLOBBERED BY THE
002200*                              DIRECTORY'S CITY FOR THAT PIN.
002300*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
002400*                              IN THIS PROGRAM, NO CHANGE MADE.
002500*    2000-07-14  JCA  CR-0390  ADDED PARSED-DISTRICT TO THE SET
002600*                              OF FIELDS THIS PROGRAM CAN FILL -
002700*                              IT WAS BEING LEFT BLANK EVEN WHEN
002800*                              THE DIRECTORY HAD IT.
002900*    2006-01-17  RFS  CR-0574  DRIVER NOW CALLS THIS PROGRAM BEFORE
003000*                              THE RESOLVER, NOT AFTER, SO A VALID
003100*                              PIN'S CITY/STATE IS IN PLACE BEFORE
003200*                              THE RESOLVER'S OWN PIN-PRIORITY
003300*                              CHECK RUNS.  NO CODE CHANGE HERE,
003400*                              NOTED FOR WHOEVER NEXT READS THIS.
003500*    2006-04-11  JCA  CR-0575  PIN-FOUND SWITCH DEMOTED TO A 77-LEVEL -
003600*                              IT IS A SINGLE STANDALONE SCRATCH FLAG,
003700*                              NOT PART OF ANY GROUP, SHOP STANDARD.
003800*----------------------------------------------------------------
003900*
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     UPSI-0 ON STATUS IS ENRCH-TRACE-SWITCH-ON
004500           OFF STATUS IS ENRCH-TRACE-SWITCH-OFF.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 77  WS-PIN-FOUND-SWITCH          PIC X.
005100     88  WS-PIN-FOUND             VALUE "Y".
005200
005300*    Hold of the matched PIN entry, broken out field by field so
005400*    ENRCH-FILL-BLANK-FIELDS works off a local copy instead of
005500*    re-indexing the table for every field.
005600 01  WS-MATCHED-ENTRY-HOLD.
005700     05  WS-MATCHED-CODE          PIC X(06).
005800     05  WS-MATCHED-CITY          PIC X(30).
005900     05  WS-MATCHED-DISTRICT      PIC X(30).
006000     05  WS-MATCHED-STATE         PIC X(30).
006100     05  FILLER                   PIC X(01).
006200 01  WS-MATCHED-ENTRY-FLAT REDEFINES WS-MATCHED-ENTRY-HOLD
006300                                  PIC X(97).
006400
006500*    Numeric re-view of the PIN code being looked up, so a non-
006600*    numeric PIN (extractor bug, or corrupt input) is rejected
006700*    before SEARCH ALL is even attempted.
006800 01  WS-PINCODE-HOLD              PIC X(06).
006900 01  WS-PINCODE-NUM REDEFINES WS-PINCODE-HOLD PIC 9(06).
007000
007100*    Count of fields this run actually filled in, kept with a pad
007200*    byte so the trace DISPLAY below has a flat view to dump -
007300*    carried as COMP per shop standard for all counters.
007400 01  WS-ENRCH-TRACE-FIELDS.
007500     05  WS-FIELDS-FILLED-COUNT   PIC 9(03) COMP VALUE ZERO.
007600     05  FILLER                   PIC X(01).
007700 01  WS-ENRCH-TRACE-FLAT REDEFINES WS-ENRCH-TRACE-FIELDS
007800                                  PIC X(04).
007900
008000 LINKAGE SECTION.
008100     COPY WS-PARSED.CBL.
008200     COPY WS-PINTBL.CBL.
008300*
008400 PROCEDURE DIVISION USING PARSED-FIELDS
008500                          PIN-TABLE PIN-TBL-ENTRY-COUNT.
008600
008700     MOVE "N" TO WS-PIN-FOUND-SWITCH.
008800
008900     IF PARSED-PINCODE NOT = SPACES
009000        PERFORM ENRCH-LOOKUP-PIN
009100        IF WS-PIN-FOUND
009200           PERFORM ENRCH-FILL-BLANK-FIELDS.
009300
009400     IF ENRCH-TRACE-SWITCH-ON
009500        DISPLAY "ENRCH-TRACE: PIN=" PARSED-PINCODE
009600           " FOUND=" WS-PIN-FOUND-SWITCH
009700           " FILLED=" WS-FIELDS-FILLED-COUNT.
009800
009900     GOBACK.
010000*----------------------------------------------------------------
010100
010200 ENRCH-LOOKUP-PIN.
010300     MOVE PARSED-PINCODE TO WS-PINCODE-HOLD.
010400     MOVE "N" TO WS-PIN-FOUND-SWITCH.
010500     IF WS-PINCODE-NUM NUMERIC AND PIN-TBL-ENTRY-COUNT > 0
010600        SEARCH ALL PIN-TBL-ENTRY
010700           AT END
010800              MOVE "N" TO WS-PIN-FOUND-SWITCH
010900           WHEN PIN-TBL-CODE (PIN-TBL-IDX) = PARSED-PINCODE
011000              MOVE "Y" TO WS-PIN-FOUND-SWITCH
011100        END-SEARCH.
011200*----------------------------------------------------------------
011300
011400 ENRCH-FILL-BLANK-FIELDS.
011500*    Fill only the fields the extractor and resolver left blank -
011600*    never overwrite a value already present (CR-0150 above).
011700
011800     MOVE PIN-TBL-ENTRY (PIN-TBL-IDX) TO WS-MATCHED-ENTRY-FLAT.
011900
012000     IF PARSED-CITY = SPACES
012100        MOVE WS-MATCHED-CITY TO PARSED-CITY
012200        ADD 1 TO WS-FIELDS-FILLED-COUNT.
012300
012400     IF PARSED-DISTRICT = SPACES
012500        MOVE WS-MATCHED-DISTRICT TO PARSED-DISTRICT
012600        ADD 1 TO WS-FIELDS-FILLED-COUNT.
012700
012800     IF PARSED-STATE = SPACES
012900        MOVE WS-MATCHED-STATE TO PARSED-STATE
013000        ADD 1 TO WS-FIELDS-FILLED-COUNT.
013100*----------------------------------------------------------------
013200
