000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. load-reference-tables.
000300 AUTHOR. R. F. SOUZA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-02-14  RFS  CR-0118  ORIGINAL PROGRAM WRITTEN - LOADS
001300*                              THE PIN-CODE AND CITY DIRECTORY
001400*                              FILES INTO WORKING STORAGE TABLES
001500*                              ONE TIME AT THE START OF THE RUN.
001600*    1994-03-11  RFS  CR-0118  ADDED DUPLICATE-PIN CHECK - TWO
001700*                              BAD ROWS IN THE DIRECTORY CAUSED
001800*                              SEARCH ALL TO RETURN THE WRONG ROW.
001900*    1996-02-02  JCA  CR-0201  ADDED CITY DIRECTORY LOAD (WAS
002000*                              PIN DIRECTORY ONLY UNTIL NOW).
002100*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
002200*                              IN EITHER DIRECTORY, NO CHANGE.
002300*    2002-06-19  MTN  CR-0502  RAISED TABLE SIZES, SEE WS-PINTBL
002400*                              AND WS-CITYTBL COPYBOOK HISTORY.
002500*    2005-10-03  MTN  CR-0560  ABEND-ON-OVERFLOW REPLACED BY A
002600*                              WARNING MESSAGE AND TRUNCATION -
002700*                              OPERATOR COMPLAINED A BAD MONTHLY
002800*                              DIRECTORY REFRESH WAS KILLING THE
002900*                              WHOLE OVERNIGHT RUN.
003000*    2006-01-17  RFS  CR-0574  CITY ROW VALIDATION NOW ALSO DROPS
003100*                              A ROW WITH A BLANK DISTRICT OR
003200*                              STATE, NOT JUST A BLANK CITY NAME -
003300*                              ONE SUCH ROW WAS FEEDING A BLANK
003400*                              STATE THROUGH TO THE OUTPUT FILE.
003500*    2006-04-11  JCA  CR-0575  ROW-VALID SWITCH DEMOTED TO A 77-LEVEL -
003600*                              ONE STANDALONE SCRATCH FLAG SHARED BY
003700*                              BOTH THE PIN AND CITY ROW VALIDATION
003800*                              PARAGRAPHS, SHOP STANDARD.
003900*----------------------------------------------------------------
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LOAD-NUMERIC-CHARACTER IS "0" THRU "9"
004600     UPSI-0 ON STATUS IS LOAD-TRACE-SWITCH-ON
004700           OFF STATUS IS LOAD-TRACE-SWITCH-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     COPY SL-PINDIR.CBL.
005100     COPY SL-CITYDIR.CBL.
005200*
005300 DATA DIVISION.
005400 FILE SECTION.
005500     COPY FD-PINDIR.CBL.
005600     COPY FD-CITYDIR.CBL.
005700*
005800 WORKING-STORAGE SECTION.
005900 01  WS-PIN-FILE-STATUS           PIC X(02).
006000     88  WS-PIN-FILE-OK           VALUE "00".
006100     88  WS-PIN-FILE-EOF          VALUE "10".
006200
006300 01  WS-CITY-FILE-STATUS          PIC X(02).
006400     88  WS-CITY-FILE-OK          VALUE "00".
006500     88  WS-CITY-FILE-EOF         VALUE "10".
006600
006700 01  WS-INS-IDX                   PIC 9(05) COMP.
006800 01  WS-SHIFT-IDX                 PIC 9(05) COMP.
006900 01  WS-PIN-DISCARD-COUNT         PIC 9(05) COMP VALUE ZERO.
007000 01  WS-CITY-DISCARD-COUNT        PIC 9(05) COMP VALUE ZERO.
007100
007200*    One candidate row, pulled off the directory file, held here
007300*    until NORM-VALIDATE-PIN-ROW / -CITY-ROW decides whether it
007400*    is good enough to insert into the table.
007500 01  WS-PIN-CANDIDATE.
007600     05  WS-PIN-CAND-CODE         PIC X(06).
007700     05  WS-PIN-CAND-CODE-NUM REDEFINES WS-PIN-CAND-CODE
007800                                PIC 9(06).
007900     05  WS-PIN-CAND-CITY         PIC X(30).
008000     05  WS-PIN-CAND-DISTRICT     PIC X(30).
008100     05  WS-PIN-CAND-STATE        PIC X(30).
008200     05  FILLER                   PIC X(01).
008300 01  WS-PIN-CANDIDATE-FLAT REDEFINES WS-PIN-CANDIDATE
008400                                PIC X(97).
008500
008600 01  WS-CITY-CANDIDATE.
008700     05  WS-CITY-CAND-NAME        PIC X(40).
008800     05  WS-CITY-CAND-DISTRICT    PIC X(30).
008900     05  WS-CITY-CAND-STATE       PIC X(30).
009000     05  FILLER                   PIC X(01).
009100 01  WS-CITY-CANDIDATE-FLAT REDEFINES WS-CITY-CANDIDATE
009200                                PIC X(101).
009300
009400 77  WS-ROW-VALID-SWITCH          PIC X.
009500     88  WS-ROW-IS-VALID          VALUE "Y".
009600
009700 LINKAGE SECTION.
009800     COPY WS-PINTBL.CBL.
009900     COPY WS-CITYTBL.CBL.
010000*
010100 PROCEDURE DIVISION USING PIN-TABLE PIN-TBL-ENTRY-COUNT
010200                          CITY-TABLE CITY-TBL-ENTRY-COUNT.
010300
010400     DISPLAY "LOAD-REFERENCE-TABLES: BUILDING PIN DIRECTORY".
010500     PERFORM LOAD-PIN-DIRECTORY-TABLE.
010600     DISPLAY "LOAD-REFERENCE-TABLES: PIN ENTRIES LOADED = "
010700        PIN-TBL-ENTRY-COUNT.
010800
010900     DISPLAY "LOAD-REFERENCE-TABLES: BUILDING CITY DIRECTORY".
011000     PERFORM LOAD-CITY-DIRECTORY-TABLE.
011100     DISPLAY "LOAD-REFERENCE-TABLES: CITY ENTRIES LOADED = "
011200        CITY-TBL-ENTRY-COUNT.
011300
011400     IF WS-PIN-DISCARD-COUNT > 0
011500        DISPLAY "LOAD-REFERENCE-TABLES: WARNING - "
011600           WS-PIN-DISCARD-COUNT
011700           " PIN DIRECTORY ROWS DISCARDED (BLANK CODE, "
011800           "DUPLICATE CODE OR TABLE FULL)".
011900
012000     IF WS-CITY-DISCARD-COUNT > 0
012100        DISPLAY "LOAD-REFERENCE-TABLES: WARNING - "
012200           WS-CITY-DISCARD-COUNT
012300           " CITY DIRECTORY ROWS DISCARDED (BLANK NAME, "
012400           "DUPLICATE NAME OR TABLE FULL)".
012500
012600     GOBACK.
012700*----------------------------------------------------------------
012800
012900 LOAD-PIN-DIRECTORY-TABLE.
013000
013100     OPEN INPUT PIN-DIRECTORY-FILE.
013200     MOVE "00" TO WS-PIN-FILE-STATUS.
013300     PERFORM LOAD-READ-PIN-ROW.
013400     PERFORM LOAD-ONE-PIN-ROW UNTIL WS-PIN-FILE-EOF.
013500     CLOSE PIN-DIRECTORY-FILE.
013600*----------------------------------------------------------------
013700
013800 LOAD-READ-PIN-ROW.
013900     READ PIN-DIRECTORY-FILE
014000        AT END
014100           MOVE "10" TO WS-PIN-FILE-STATUS
014200        NOT AT END
014300           MOVE "00" TO WS-PIN-FILE-STATUS
014400     END-READ.
014500*----------------------------------------------------------------
014600
014700 LOAD-ONE-PIN-ROW.
014800     MOVE PIN-CODE TO WS-PIN-CAND-CODE.
014900     MOVE PIN-CITY TO WS-PIN-CAND-CITY.
015000     MOVE PIN-DISTRICT TO WS-PIN-CAND-DISTRICT.
015100     MOVE PIN-STATE TO WS-PIN-CAND-STATE.
015200     PERFORM LOAD-VALIDATE-PIN-ROW.
015300     IF WS-ROW-IS-VALID
015400        PERFORM LOAD-INSERT-PIN-ROW
015500     ELSE
015600        ADD 1 TO WS-PIN-DISCARD-COUNT.
015700     PERFORM LOAD-READ-PIN-ROW.
015800*----------------------------------------------------------------
015900
016000 LOAD-VALIDATE-PIN-ROW.
016100     MOVE "Y" TO WS-ROW-VALID-SWITCH.
016200     IF WS-PIN-CAND-CODE = SPACES OR ZEROS
016300        MOVE "N" TO WS-ROW-VALID-SWITCH.
016400     IF WS-ROW-IS-VALID AND WS-PIN-CAND-CODE-NUM NOT NUMERIC
016500        MOVE "N" TO WS-ROW-VALID-SWITCH.
016600     IF WS-ROW-IS-VALID AND PIN-TBL-ENTRY-COUNT NOT = 0
016700        PERFORM LOAD-CHECK-PIN-DUPLICATE.
016800     IF WS-ROW-IS-VALID AND
016900        PIN-TBL-ENTRY-COUNT NOT LESS THAN PIN-TBL-MAX-ENTRIES
017000        MOVE "N" TO WS-ROW-VALID-SWITCH.
017100*----------------------------------------------------------------
017200
017300 LOAD-CHECK-PIN-DUPLICATE.
017400     SET PIN-TBL-IDX2 TO 1.
017500     PERFORM LOAD-SCAN-ONE-PIN-ENTRY
017600        VARYING PIN-TBL-IDX2 FROM 1 BY 1
017700        UNTIL PIN-TBL-IDX2 > PIN-TBL-ENTRY-COUNT
017800           OR NOT WS-ROW-IS-VALID.
017900*----------------------------------------------------------------
018000
018100 LOAD-SCAN-ONE-PIN-ENTRY.
018200     IF PIN-TBL-CODE (PIN-TBL-IDX2) = WS-PIN-CAND-CODE
018300        MOVE "N" TO WS-ROW-VALID-SWITCH.
018400*----------------------------------------------------------------
018500
018600 LOAD-INSERT-PIN-ROW.
018700*    Insertion sort - find the slot that keeps PIN-TBL-CODE in
018800*    ascending order, push everything from there on down one
018900*    slot, then drop the new row into the gap.  Needed because
019000*    SEARCH ALL (binary search) requires an ordered table and
019100*    the directory file is not guaranteed to arrive sorted.
019200
019300     ADD 1 TO PIN-TBL-ENTRY-COUNT.
019400     MOVE PIN-TBL-ENTRY-COUNT TO WS-INS-IDX.
019500     PERFORM LOAD-FIND-PIN-INSERT-SLOT
019600        UNTIL WS-INS-IDX = 1
019700        OR PIN-TBL-CODE (WS-INS-IDX - 1) NOT > WS-PIN-CAND-CODE.
019800     MOVE WS-PIN-CANDIDATE-FLAT TO PIN-TBL-FLAT-SLOT (WS-INS-IDX).
019900*----------------------------------------------------------------
020000
020100 LOAD-FIND-PIN-INSERT-SLOT.
020200     MOVE PIN-TBL-FLAT-SLOT (WS-INS-IDX - 1)
020300        TO PIN-TBL-FLAT-SLOT (WS-INS-IDX).
020400     SUBTRACT 1 FROM WS-INS-IDX.
020500*----------------------------------------------------------------
020600
020700 LOAD-CITY-DIRECTORY-TABLE.
020800
020900     OPEN INPUT CITY-DIRECTORY-FILE.
021000     MOVE "00" TO WS-CITY-FILE-STATUS.
021100     PERFORM LOAD-READ-CITY-ROW.
021200     PERFORM LOAD-ONE-CITY-ROW UNTIL WS-CITY-FILE-EOF.
021300     CLOSE CITY-DIRECTORY-FILE.
021400*----------------------------------------------------------------
021500
021600 LOAD-READ-CITY-ROW.
021700     READ CITY-DIRECTORY-FILE
021800        AT END
021900           MOVE "10" TO WS-CITY-FILE-STATUS
022000        NOT AT END
022100           MOVE "00" TO WS-CITY-FILE-STATUS
022200     END-READ.
022300*----------------------------------------------------------------
022400
022500 LOAD-ONE-CITY-ROW.
022600     MOVE CITY-NAME TO WS-CITY-CAND-NAME.
022700     MOVE CITY-DISTRICT TO WS-CITY-CAND-DISTRICT.
022800     MOVE CITY-STATE TO WS-CITY-CAND-STATE.
022900     PERFORM LOAD-VALIDATE-CITY-ROW.
023000     IF WS-ROW-IS-VALID
023100        PERFORM LOAD-INSERT-CITY-ROW
023200     ELSE
023300        ADD 1 TO WS-CITY-DISCARD-COUNT.
023400     PERFORM LOAD-READ-CITY-ROW.
023500*----------------------------------------------------------------
023600
023700 LOAD-VALIDATE-CITY-ROW.
023800     MOVE "Y" TO WS-ROW-VALID-SWITCH.
023900*    A row with a blank city, district, or state is useless to the
024000*    resolver and the enricher - either one would hand a blank
024100*    field down to PARSED-CITY/DISTRICT/STATE.  Drop it here.
024200     IF WS-CITY-CAND-NAME = SPACES
024300        MOVE "N" TO WS-ROW-VALID-SWITCH.
024400     IF WS-CITY-CAND-DISTRICT = SPACES
024500        MOVE "N" TO WS-ROW-VALID-SWITCH.
024600     IF WS-CITY-CAND-STATE = SPACES
024700        MOVE "N" TO WS-ROW-VALID-SWITCH.
024800     IF WS-ROW-IS-VALID AND CITY-TBL-ENTRY-COUNT NOT = 0
024900        PERFORM LOAD-CHECK-CITY-DUPLICATE.
025000     IF WS-ROW-IS-VALID AND
025100        CITY-TBL-ENTRY-COUNT NOT LESS THAN CITY-TBL-MAX-ENTRIES
025200        MOVE "N" TO WS-ROW-VALID-SWITCH.
025300*----------------------------------------------------------------
025400
025500 LOAD-CHECK-CITY-DUPLICATE.
025600     SET CITY-TBL-IDX2 TO 1.
025700     PERFORM LOAD-SCAN-ONE-CITY-ENTRY
025800        VARYING CITY-TBL-IDX2 FROM 1 BY 1
025900        UNTIL CITY-TBL-IDX2 > CITY-TBL-ENTRY-COUNT
026000           OR NOT WS-ROW-IS-VALID.
026100*----------------------------------------------------------------
026200
026300 LOAD-SCAN-ONE-CITY-ENTRY.
026400     IF CITY-TBL-NAME (CITY-TBL-IDX2) = WS-CITY-CAND-NAME
026500        MOVE "N" TO WS-ROW-VALID-SWITCH.
026600*----------------------------------------------------------------
026700
026800 LOAD-INSERT-CITY-ROW.
026900*    Same insertion-sort technique as LOAD-INSERT-PIN-ROW, kept
027000*    in ascending CITY-TBL-NAME order for SEARCH ALL.
027100
027200     ADD 1 TO CITY-TBL-ENTRY-COUNT.
027300     MOVE CITY-TBL-ENTRY-COUNT TO WS-INS-IDX.
027400     PERFORM LOAD-FIND-CITY-INSERT-SLOT
027500        UNTIL WS-INS-IDX = 1
027600        OR CITY-TBL-NAME (WS-INS-IDX - 1) NOT > WS-CITY-CAND-NAME.
027700     MOVE WS-CITY-CANDIDATE-FLAT
027800        TO CITY-TBL-FLAT-SLOT (WS-INS-IDX).
027900*----------------------------------------------------------------
028000
028100 LOAD-FIND-CITY-INSERT-SLOT.
028200     MOVE CITY-TBL-FLAT-SLOT (WS-INS-IDX - 1)
028300        TO CITY-TBL-FLAT-SLOT (WS-INS-IDX).
028400     SUBTRACT 1 FROM WS-INS-IDX.
028500*----------------------------------------------------------------
028600
