000100*
000200*    SL-ADDROUT.CBL
000300*
000400*    FILE-CONTROL fragment for the structured, parsed address
000500*    output file written by the driver, one record per input
000600*    address.
000700*
000800*    1994-02-16  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
000900*
001000     SELECT ADDRESS-OUT-FILE ASSIGN TO "ADDR-OUT"
001100            ORGANIZATION IS LINE SEQUENTIAL.
