000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. score-address-confidence.
000300 AUTHOR. J. C. ALMEIDA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. APRIL 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-04-12  JCA  CR-0118  ORIGINAL PROGRAM WRITTEN - SCORES
001300*                              A PARSED ADDRESS 0.00 THROUGH 1.00
001400*                              BY HOW MANY OF THE FIVE KEY FIELDS
001500*                              WERE FOUND, AND LISTS WHAT IS
001600*                              MISSING.
001700*    1994-06-30  JCA  CR-0165  MUST RUN AFTER THE PIN-DIRECTORY
001800*                              ENRICHER, NOT BEFORE - A RECORD
001900*                              ENRICHED FROM ITS PIN CODE WAS
002000*                              BEING SCORED AS "CITY NOT
002100*                              DETECTED" BEFORE THE ENRICHER GOT
002200*                              A CHANCE TO FILL IT.  SEE DRIVER.
002300*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
002400*                              IN THIS PROGRAM, NO CHANGE MADE.
002500*    2003-02-24  MTN  CR-0488  ERROR TEXT NOW SEPARATED BY
002600*                              SEMICOLON-BLANK PER THE REVISED
002700*                              REPORTING STANDARD, NOT COMMA.
002800*    2006-04-11  JCA  CR-0575  WHOLE-PART/DECIMAL-PART SCRATCH FIELDS
002900*                              DEMOTED TO 77-LEVELS - STANDALONE,
003000*                              SINGLE-USE, NOT PART OF ANY GROUP.
003100*----------------------------------------------------------------
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS SCORE-TRACE-SWITCH-ON
003800           OFF STATUS IS SCORE-TRACE-SWITCH-OFF.
003900*
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200
004300*    Grouped so a single trace DISPLAY can show both counters at
004400*    once without naming each one separately.
004500 01  WS-SCORE-COUNTERS.
004600     05  WS-SCORE-HUNDREDTHS      PIC 9(03) COMP VALUE ZERO.
004700     05  WS-ERROR-SLOT-COUNT      PIC 9(01) COMP VALUE ZERO.
004800     05  FILLER                   PIC X(01).
004900 01  WS-SCORE-COUNTERS-FLAT REDEFINES WS-SCORE-COUNTERS
005000                                  PIC X(05).
005100
005200*    Working copy of the error-text build area, assembled slot
005300*    by slot before the final STRING into PARSED-ERRORS.  Grouped
005400*    the same way, for the same trace-DISPLAY reason.
005500 01  WS-ERROR-BUILD-FIELDS.
005600     05  WS-ERROR-BUILD-PTR       PIC 9(03) COMP VALUE 1.
005700     05  WS-ERROR-IDX             PIC 9(01) COMP.
005800     05  WS-ERROR-SLOT-LEN        PIC 9(02) COMP.
005900     05  FILLER                   PIC X(01).
006000 01  WS-ERROR-BUILD-FIELDS-FLAT REDEFINES WS-ERROR-BUILD-FIELDS
006100                                  PIC X(07).
006200
006300*    Numeric/display dual view of the confidence score so the
006400*    hundredths counter (COMP, per shop standard for counters)
006500*    can be turned back into the 9V99 output field without an
006600*    intrinsic FUNCTION.
006700 77  WS-SCORE-WHOLE-PART          PIC 9(01) COMP.
006800 77  WS-SCORE-DECIMAL-PART        PIC 9(02) COMP.
006900 01  WS-SCORE-DISPLAY-HOLD        PIC 9V99.
007000 01  WS-SCORE-DISPLAY-CHARS REDEFINES WS-SCORE-DISPLAY-HOLD.
007100     05  WS-SCORE-WHOLE-CHAR      PIC 9.
007200     05  WS-SCORE-DECIMAL-CHARS   PIC 99.
007300
007400*    Flat view of the error-slot table in PARSED-ERRORS-SLOTS -
007500*    used only so the whole 80-byte error area can be blanked in
007600*    one MOVE at the top of the program.
007700 01  WS-ERROR-AREA-FLAT           PIC X(80) VALUE SPACES.
007800
007900 LINKAGE SECTION.
008000     COPY WS-PARSED.CBL.
008100*
008200 PROCEDURE DIVISION USING PARSED-FIELDS.
008300
008400     MOVE 0 TO WS-SCORE-HUNDREDTHS.
008500     MOVE 0 TO WS-ERROR-SLOT-COUNT.
008600     MOVE WS-ERROR-AREA-FLAT TO PARSED-ERRORS.
008700     MOVE SPACES TO PARSED-ERROR-SLOT (1) PARSED-ERROR-SLOT (2)
008800                    PARSED-ERROR-SLOT (3) PARSED-ERROR-SLOT (4).
008900
009000     IF PARSED-PINCODE NOT = SPACES
009100        ADD 20 TO WS-SCORE-HUNDREDTHS
009200     ELSE
009300        PERFORM SCORE-ADD-ERROR-SLOT
009400        MOVE "Pincode missing" TO PARSED-ERROR-SLOT (WS-ERROR-SLOT-COUNT).
009500
009600     IF PARSED-CITY NOT = SPACES
009700        ADD 20 TO WS-SCORE-HUNDREDTHS
009800     ELSE
009900        PERFORM SCORE-ADD-ERROR-SLOT
010000        MOVE "City not detected" TO PARSED-ERROR-SLOT (WS-ERROR-SLOT-COUNT).
010100
010200     IF PARSED-STATE NOT = SPACES
010300        ADD 20 TO WS-SCORE-HUNDREDTHS
010400     ELSE
010500        PERFORM SCORE-ADD-ERROR-SLOT
010600        MOVE "State not detected" TO PARSED-ERROR-SLOT (WS-ERROR-SLOT-COUNT).
010700
010800     IF PARSED-HOUSE-NUMBER NOT = SPACES
010900        ADD 20 TO WS-SCORE-HUNDREDTHS.
011000
011100     IF PARSED-LOCALITY NOT = SPACES OR PARSED-STREET NOT = SPACES
011200        ADD 20 TO WS-SCORE-HUNDREDTHS.
011300
011400     IF WS-SCORE-HUNDREDTHS > 100
011500        MOVE 100 TO WS-SCORE-HUNDREDTHS.
011600
011700     PERFORM SCORE-BUILD-CONFIDENCE-FIELD.
011800     PERFORM SCORE-BUILD-ERROR-TEXT.
011900
012000     IF SCORE-TRACE-SWITCH-ON
012100        DISPLAY "SCORE-TRACE: CONFIDENCE=" PARSED-CONFIDENCE
012200           " ERRORS=" PARSED-ERRORS.
012300
012400     GOBACK.
012500*----------------------------------------------------------------
012600
012700 SCORE-ADD-ERROR-SLOT.
012800     IF WS-ERROR-SLOT-COUNT < 4
012900        ADD 1 TO WS-ERROR-SLOT-COUNT.
013000*----------------------------------------------------------------
013100
013200 SCORE-BUILD-CONFIDENCE-FIELD.
013300*    WS-SCORE-HUNDREDTHS runs 0 through 100 in steps of 20 - the
013400*    whole-number part is always 0 or 1, the decimal part is the
013500*    remaining hundredths.  Divide and multiply stand in for an
013600*    intrinsic FUNCTION so the conversion runs on COMP fields.
013700
013800     DIVIDE WS-SCORE-HUNDREDTHS BY 100
013900        GIVING WS-SCORE-WHOLE-PART
014000        REMAINDER WS-SCORE-DECIMAL-PART.
014100     MOVE WS-SCORE-WHOLE-PART TO WS-SCORE-WHOLE-CHAR.
014200     MOVE WS-SCORE-DECIMAL-PART TO WS-SCORE-DECIMAL-CHARS.
014300     MOVE WS-SCORE-DISPLAY-HOLD TO PARSED-CONFIDENCE.
014400*----------------------------------------------------------------
014500
014600 SCORE-BUILD-ERROR-TEXT.
014700     MOVE SPACES TO PARSED-ERRORS.
014800     MOVE 1 TO WS-ERROR-BUILD-PTR.
014900     IF WS-ERROR-SLOT-COUNT > 0
015000        PERFORM SCORE-APPEND-ONE-ERROR
015100           VARYING WS-ERROR-IDX FROM 1 BY 1
015200           UNTIL WS-ERROR-IDX > WS-ERROR-SLOT-COUNT.
015300*----------------------------------------------------------------
015400
015500 SCORE-APPEND-ONE-ERROR.
015600     MOVE 20 TO WS-ERROR-SLOT-LEN.
015700     PERFORM SCORE-RETREAT-SLOT-LEN
015800        UNTIL WS-ERROR-SLOT-LEN < 1
015900           OR PARSED-ERROR-SLOT (WS-ERROR-IDX) (WS-ERROR-SLOT-LEN:1)
016000              NOT = SPACE.
016100     IF WS-ERROR-IDX > 1
016200        STRING "; " DELIMITED BY SIZE
016300           INTO PARSED-ERRORS
016400           WITH POINTER WS-ERROR-BUILD-PTR
016500        END-STRING.
016600     IF WS-ERROR-SLOT-LEN > 0
016700        STRING PARSED-ERROR-SLOT (WS-ERROR-IDX) (1:WS-ERROR-SLOT-LEN)
016800              DELIMITED BY SIZE
016900           INTO PARSED-ERRORS
017000           WITH POINTER WS-ERROR-BUILD-PTR
017100        END-STRING.
017200*----------------------------------------------------------------
017300
017400 SCORE-RETREAT-SLOT-LEN.
017500     SUBTRACT 1 FROM WS-ERROR-SLOT-LEN.
017600*----------------------------------------------------------------
017700
