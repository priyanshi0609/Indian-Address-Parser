000100*
000200*    FD-CITYDIR.CBL
000300*
000400*    Record layout of the city/town reference directory file.
000500*    Fixed-field text, one city per line, city name carried in
000600*    lowercase so it doubles as the table match key.  Companion
000700*    fragment to SL-CITYDIR.CBL.
000800*
000900*    1994-02-14  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
001000*
001100     FD  CITY-DIRECTORY-FILE
001200         LABEL RECORDS ARE STANDARD.
001300
001400     01  CITY-DIRECTORY-RECORD.
001500         05  CITY-NAME                PIC X(40).
001600         05  CITY-DISTRICT            PIC X(30).
001700         05  CITY-STATE               PIC X(30).
001800         05  FILLER                   PIC X(01).
