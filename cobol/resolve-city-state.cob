000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. resolve-city-state.
000300 AUTHOR. J. C. ALMEIDA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-03-09  JCA  CR-0118  ORIGINAL PROGRAM WRITTEN - RESOLVES
001300*                              CITY AND STATE BY PIN LOOKUP, THEN
001400*                              BY 3-WORD/2-WORD PHRASE MATCH
001500*                              AGAINST THE CITY DIRECTORY, THEN
001600*                              BY APPROXIMATE SUBSTRING MATCH.
001700*    1994-04-20  JCA  CR-0140  WORD SPLIT NOW BREAKS ON PERIODS
001800*                              TOO, NOT JUST BLANKS AND COMMAS -
001900*                              "NEW DELHI." WAS NOT MATCHING.
002000*    1996-05-20  RFS  CR-0201  FUZZY STEP ADDED - DIRECTORY NAMES
002100*                              THAT APPEAR VERBATIM INSIDE THE
002200*                              ADDRESS TEXT NOW MATCH EVEN WHEN
002300*                              THE WORD-WINDOW STEP MISSES THEM
002400*                              (SINGLE-WORD CITY NAMES).
002500*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
002600*                              IN THIS PROGRAM, NO CHANGE MADE.
002700*    2001-09-17  MTN  CR-0455  FUZZY STEP NOW TOLERATES A ONE
002800*                              CHARACTER MISSPELLING AGAINST THE
002900*                              DIRECTORY NAME (OPERATOR REPORTED
003000*                              "BANGLORE" NOT RESOLVING).
003100*    2004-04-05  MTN  CR-0512  RAISED WORD TABLE FROM 24 TO 40
003200*                              WORDS TO MATCH THE NORMALIZER.
003300*    2006-01-17  RFS  CR-0574  DRIVER NOW CALLS THE ENRICHER BEFORE
003400*                              THIS PROGRAM - RESLV-BY-PIN-DIRECTORY
003500*                              WAS CHECKING FOR A CITY/STATE THE
003600*                              ENRICHER HAD NOT BEEN GIVEN THE
003700*                              CHANCE TO FILL IN YET, SO RULE 1
003800*                              (PIN PRIORITY) NEVER ACTUALLY FIRED.
003900*    2006-04-11  JCA  CR-0575  TITLE-CASE CONVERTER RECAST WITH A GO
004000*                              TO ITS OWN EXIT TAG IN PLACE OF THE
004100*                              OLD NEXT SENTENCE, SHOP STANDARD.
004200*    2006-07-19  MTN  CR-0576  WS-WORD-TABLE-FLAT HAD DRIFTED TEN
004300*                              ITEMS BELOW WS-WORD-TABLE, THE
004400*                              REDEFINE IT REDEFINES - MOVED IT BACK
004500*                              UP RIGHT AFTER WS-WORD-TABLE'S OWN
004600*                              DESCRIPTION WHERE IT BELONGS.
004700*----------------------------------------------------------------
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS RESLV-LOWER-LETTER IS "a" THRU "z"
005400     UPSI-0 ON STATUS IS RESLV-TRACE-SWITCH-ON
005500           OFF STATUS IS RESLV-TRACE-SWITCH-OFF.
005600*
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000 01  WS-NORM-LEN                  PIC 9(03) COMP.
006100 01  WS-SCAN-IDX                  PIC 9(03) COMP.
006200
006300 01  WS-WORD-COUNT                PIC 9(02) COMP.
006400 01  WS-UNSTRING-PTR              PIC 9(03) COMP.
006500 01  WS-WORD-TABLE.
006600     05  WS-WORD-ENTRY OCCURS 40 TIMES PIC X(40).
006700*    Flat, single-field view of the whole word table - kept only
006800*    so a trace DISPLAY can dump every slot in one shot when
006900*    UPSI-0 is raised on the run JCL.
007000 01  WS-WORD-TABLE-FLAT REDEFINES WS-WORD-TABLE PIC X(1600).
007100
007200 01  WS-PHRASE-TEXT               PIC X(82).
007300 01  WS-PHRASE-LEN                PIC 9(03) COMP.
007400 01  WS-WINDOW-START              PIC 9(02) COMP.
007500*    Both switches kept under one 01 with a trailing pad so the
007600*    trace DISPLAY on UPSI-0 can dump them as one flat field.
007700 01  WS-RESLV-SWITCHES.
007800     05  WS-RESOLVED-SWITCH       PIC X.
007900         88  WS-RESOLVED          VALUE "Y".
008000     05  WS-CITY-MATCH-SWITCH     PIC X.
008100         88  WS-CITY-MATCHED      VALUE "Y".
008200     05  FILLER                   PIC X(02).
008300 01  WS-RESLV-SWITCHES-FLAT REDEFINES WS-RESLV-SWITCHES PIC X(04).
008400
008500 01  WS-TITLE-WORK-TEXT           PIC X(40).
008600 01  WS-TITLE-WORK-CHARS REDEFINES WS-TITLE-WORK-TEXT.
008700     05  WS-TITLE-WORK-CHAR OCCURS 40 TIMES PIC X.
008800 01  WS-TITLE-LEN                 PIC 9(02) COMP.
008900 01  WS-AT-WORD-START-SWITCH      PIC X.
009000     88  WS-AT-WORD-START         VALUE "Y".
009100 77  WS-ONE-CHAR                  PIC X.
009200 01  WS-UPPER-ALPHABET            PIC X(26)
009300            VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009400 01  WS-LOWER-ALPHABET            PIC X(26)
009500            VALUE "abcdefghijklmnopqrstuvwxyz".
009600
009700*    Fuzzy-match working fields - best candidate found so far as
009800*    the whole city directory is walked end to end.
009900 01  WS-BEST-SCORE                PIC 9(03) COMP.
010000 01  WS-BEST-IDX                  PIC 9(05) COMP.
010100 01  WS-THIS-SCORE                PIC 9(03) COMP.
010200 01  WS-NAME-LEN                  PIC 9(02) COMP.
010300 01  WS-MISMATCH-COUNT            PIC 9(02) COMP.
010400 01  WS-COMPARE-IDX               PIC 9(03) COMP.
010500 01  WS-WINDOW-IDX                PIC 9(03) COMP.
010600
010700 LINKAGE SECTION.
010800 01  LK-NORMALIZED-TEXT           PIC X(200).
010900     COPY WS-PARSED.CBL.
011000     COPY WS-CITYTBL.CBL.
011100*
011200 PROCEDURE DIVISION USING LK-NORMALIZED-TEXT PARSED-FIELDS
011300                          CITY-TABLE CITY-TBL-ENTRY-COUNT.
011400
011500     MOVE "N" TO WS-RESOLVED-SWITCH.
011600
011700     IF PARSED-PINCODE NOT = SPACES
011800        PERFORM RESLV-BY-PIN-DIRECTORY.
011900
012000     IF NOT WS-RESOLVED
012100        PERFORM RESLV-SPLIT-WORDS
012200        PERFORM RESLV-BY-WORD-WINDOW.
012300
012400     IF NOT WS-RESOLVED
012500        PERFORM RESLV-BY-FUZZY-MATCH.
012600
012700     IF RESLV-TRACE-SWITCH-ON
012800        DISPLAY "RESLV-TRACE: CITY=" PARSED-CITY
012900           " STATE=" PARSED-STATE
013000           " SWITCHES=" WS-RESLV-SWITCHES-FLAT.
013100
013200     GOBACK.
013300*----------------------------------------------------------------
013400
013500 RESLV-BY-PIN-DIRECTORY.
013600*    Step 1 - PIN priority.  The enricher (a separate program)
013700*    does the actual PIN directory lookup and fills district as
013800*    well; this resolver must not fall through to the word-window
013900*    or fuzzy steps when the PIN alone already settled city and
014000*    state, or a text-based guess could overrule a good PIN match.
014100
014200     SET CITY-TBL-IDX TO 1.
014300     MOVE "N" TO WS-CITY-MATCH-SWITCH.
014400
014500*    (The PIN directory itself is searched by the enricher
014600*    subprogram, which the driver now CALLs ahead of this one for
014700*    exactly this reason - see CR-0574 below.  This program only
014800*    re-asks "did the enricher already set city and state".)
014900     IF PARSED-CITY NOT = SPACES AND PARSED-STATE NOT = SPACES
015000        MOVE "Y" TO WS-RESOLVED-SWITCH.
015100*----------------------------------------------------------------
015200
015300 RESLV-SPLIT-WORDS.
015400*    Step 2 - split on commas, blanks and periods (the normalizer
015500*    already collapsed commas and blanks to single characters, so
015600*    a simple UNSTRING on all three delimiters is enough).
015700
015800     MOVE SPACES TO WS-WORD-TABLE.
015900     MOVE 0 TO WS-WORD-COUNT.
016000     MOVE 1 TO WS-UNSTRING-PTR.
016100     MOVE 200 TO WS-NORM-LEN.
016200     PERFORM RESLV-RETREAT-LEN
016300        UNTIL WS-NORM-LEN < 1
016400           OR LK-NORMALIZED-TEXT (WS-NORM-LEN:1) NOT = SPACE.
016500     IF WS-NORM-LEN > 0
016600        PERFORM RESLV-SPLIT-ONE-WORD
016700           UNTIL WS-UNSTRING-PTR > WS-NORM-LEN
016800              OR WS-WORD-COUNT = 40.
016900*----------------------------------------------------------------
017000
017100 RESLV-RETREAT-LEN.
017200     SUBTRACT 1 FROM WS-NORM-LEN.
017300*----------------------------------------------------------------
017400
017500 RESLV-SPLIT-ONE-WORD.
017600     ADD 1 TO WS-WORD-COUNT.
017700     UNSTRING LK-NORMALIZED-TEXT (1:WS-NORM-LEN)
017800        DELIMITED BY ALL SPACE OR ALL "," OR ALL "."
017900        INTO WS-WORD-ENTRY (WS-WORD-COUNT)
018000        WITH POINTER WS-UNSTRING-PTR
018100     END-UNSTRING.
018200     IF WS-WORD-ENTRY (WS-WORD-COUNT) = SPACES
018300        SUBTRACT 1 FROM WS-WORD-COUNT.
018400*----------------------------------------------------------------
018500
018600 RESLV-BY-WORD-WINDOW.
018700*    Step 2 (continued) - for each starting word i (1 through
018800*    word-count minus 2), try the 3-word phrase first, then the
018900*    2-word phrase.  First hit against the city directory wins.
019000
019100     IF WS-WORD-COUNT > 2
019200        MOVE 1 TO WS-WINDOW-START
019300        PERFORM RESLV-TRY-ONE-WINDOW
019400           UNTIL WS-WINDOW-START > WS-WORD-COUNT - 2
019500              OR WS-RESOLVED.
019600*----------------------------------------------------------------
019700
019800 RESLV-TRY-ONE-WINDOW.
019900     PERFORM RESLV-BUILD-THREE-WORD-PHRASE.
020000     PERFORM RESLV-LOOKUP-PHRASE-IN-DIRECTORY.
020100     IF NOT WS-CITY-MATCHED
020200        PERFORM RESLV-BUILD-TWO-WORD-PHRASE
020300        PERFORM RESLV-LOOKUP-PHRASE-IN-DIRECTORY.
020400     IF WS-CITY-MATCHED
020500        PERFORM RESLV-APPLY-MATCH
020600        MOVE "Y" TO WS-RESOLVED-SWITCH
020700     ELSE
020800        ADD 1 TO WS-WINDOW-START.
020900*----------------------------------------------------------------
021000
021100 RESLV-BUILD-THREE-WORD-PHRASE.
021200     STRING WS-WORD-ENTRY (WS-WINDOW-START)     DELIMITED BY SPACE
021300            " "                                  DELIMITED BY SIZE
021400            WS-WORD-ENTRY (WS-WINDOW-START + 1) DELIMITED BY SPACE
021500            " "                                  DELIMITED BY SIZE
021600            WS-WORD-ENTRY (WS-WINDOW-START + 2) DELIMITED BY SPACE
021700         INTO WS-PHRASE-TEXT
021800     END-STRING.
021900     PERFORM RESLV-COMPUTE-PHRASE-LEN.
022000*----------------------------------------------------------------
022100
022200 RESLV-BUILD-TWO-WORD-PHRASE.
022300     STRING WS-WORD-ENTRY (WS-WINDOW-START)     DELIMITED BY SPACE
022400            " "                                  DELIMITED BY SIZE
022500            WS-WORD-ENTRY (WS-WINDOW-START + 1) DELIMITED BY SPACE
022600         INTO WS-PHRASE-TEXT
022700     END-STRING.
022800     PERFORM RESLV-COMPUTE-PHRASE-LEN.
022900*----------------------------------------------------------------
023000
023100 RESLV-COMPUTE-PHRASE-LEN.
023200     MOVE 82 TO WS-PHRASE-LEN.
023300     PERFORM RESLV-RETREAT-PHRASE-LEN
023400        UNTIL WS-PHRASE-LEN < 1
023500           OR WS-PHRASE-TEXT (WS-PHRASE-LEN:1) NOT = SPACE.
023600*----------------------------------------------------------------
023700
023800 RESLV-RETREAT-PHRASE-LEN.
023900     SUBTRACT 1 FROM WS-PHRASE-LEN.
024000*----------------------------------------------------------------
024100
024200 RESLV-LOOKUP-PHRASE-IN-DIRECTORY.
024300*    Exact match of the whole phrase against CITY-TBL-NAME -
024400*    table is kept in ascending order by the loader so SEARCH
024500*    ALL can binary-search it.
024600
024700     MOVE "N" TO WS-CITY-MATCH-SWITCH.
024800     IF WS-PHRASE-LEN > 0 AND CITY-TBL-ENTRY-COUNT > 0
024900        SEARCH ALL CITY-TBL-ENTRY
025000           AT END
025100              MOVE "N" TO WS-CITY-MATCH-SWITCH
025200           WHEN CITY-TBL-NAME (CITY-TBL-IDX) =
025300                WS-PHRASE-TEXT (1:WS-PHRASE-LEN)
025400              MOVE "Y" TO WS-CITY-MATCH-SWITCH
025500        END-SEARCH.
025600*----------------------------------------------------------------
025700
025800 RESLV-APPLY-MATCH.
025900     MOVE WS-PHRASE-TEXT (1:WS-PHRASE-LEN) TO WS-TITLE-WORK-TEXT.
026000     MOVE WS-PHRASE-LEN TO WS-TITLE-LEN.
026100     PERFORM RESLV-TITLE-CASE-CONVERT.
026200     MOVE WS-TITLE-WORK-TEXT (1:WS-TITLE-LEN) TO PARSED-CITY.
026300     MOVE CITY-TBL-STATE (CITY-TBL-IDX) TO PARSED-STATE.
026400*----------------------------------------------------------------
026500
026600 RESLV-TITLE-CASE-CONVERT.
026700     MOVE "Y" TO WS-AT-WORD-START-SWITCH.
026800     PERFORM RESLV-TITLE-CASE-ONE-CHAR THRU
026900        RESLV-TITLE-CASE-ONE-CHAR-EXIT
027000        VARYING WS-SCAN-IDX FROM 1 BY 1
027100        UNTIL WS-SCAN-IDX > WS-TITLE-LEN.
027200*----------------------------------------------------------------
027300
027400 RESLV-TITLE-CASE-ONE-CHAR.
027500     IF WS-TITLE-WORK-CHAR (WS-SCAN-IDX) = SPACE
027600        MOVE "Y" TO WS-AT-WORD-START-SWITCH
027700     ELSE
027800        IF WS-AT-WORD-START
027900           MOVE WS-TITLE-WORK-CHAR (WS-SCAN-IDX) TO WS-ONE-CHAR
028000           INSPECT WS-ONE-CHAR CONVERTING
028100              WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET
028200           MOVE WS-ONE-CHAR TO WS-TITLE-WORK-CHAR (WS-SCAN-IDX)
028300           MOVE "N" TO WS-AT-WORD-START-SWITCH
028400        ELSE
028500           GO TO RESLV-TITLE-CASE-ONE-CHAR-EXIT.
028600 RESLV-TITLE-CASE-ONE-CHAR-EXIT.
028700     EXIT.
028800*----------------------------------------------------------------
028900
029000 RESLV-BY-FUZZY-MATCH.
029100*    Step 3 - walk the whole directory (it is not sorted by any
029200*    key useful here) and score each entry's CITY-TBL-NAME as a
029300*    substring of the full normalized text: 100 if it appears
029400*    verbatim, 90 if it appears with exactly one character
029500*    different, zero otherwise.  Best score over 85 wins.
029600
029700     MOVE 0 TO WS-BEST-SCORE.
029800     MOVE 0 TO WS-BEST-IDX.
029900     IF CITY-TBL-ENTRY-COUNT > 0
030000        SET CITY-TBL-IDX TO 1
030100        PERFORM RESLV-SCORE-ONE-CITY-ENTRY
030200           VARYING CITY-TBL-IDX FROM 1 BY 1
030300           UNTIL CITY-TBL-IDX > CITY-TBL-ENTRY-COUNT.
030400
030500     IF WS-BEST-SCORE > 85
030600        SET CITY-TBL-IDX TO WS-BEST-IDX
030700        MOVE CITY-TBL-NAME (CITY-TBL-IDX) TO WS-TITLE-WORK-TEXT
030800        MOVE 40 TO WS-TITLE-LEN
030900        PERFORM RESLV-RETREAT-TITLE-LEN
031000           UNTIL WS-TITLE-LEN < 1
031100              OR WS-TITLE-WORK-TEXT (WS-TITLE-LEN:1) NOT = SPACE
031200        PERFORM RESLV-TITLE-CASE-CONVERT
031300        MOVE WS-TITLE-WORK-TEXT (1:WS-TITLE-LEN) TO PARSED-CITY
031400        MOVE CITY-TBL-STATE (CITY-TBL-IDX) TO PARSED-STATE.
031500*----------------------------------------------------------------
031600
031700 RESLV-RETREAT-TITLE-LEN.
031800     SUBTRACT 1 FROM WS-TITLE-LEN.
031900*----------------------------------------------------------------
032000
032100 RESLV-SCORE-ONE-CITY-ENTRY.
032200     MOVE 40 TO WS-NAME-LEN.
032300     PERFORM RESLV-RETREAT-NAME-LEN
032400        UNTIL WS-NAME-LEN < 1
032500           OR CITY-TBL-NAME (CITY-TBL-IDX) (WS-NAME-LEN:1)
032600              NOT = SPACE.
032700     MOVE 0 TO WS-THIS-SCORE.
032800     IF WS-NAME-LEN > 0 AND WS-NAME-LEN NOT > WS-NORM-LEN
032900        MOVE 1 TO WS-WINDOW-IDX
033000        PERFORM RESLV-TRY-CITY-NAME-WINDOW
033100           UNTIL WS-WINDOW-IDX > WS-NORM-LEN - WS-NAME-LEN + 1
033200              OR WS-THIS-SCORE = 100.
033300     IF WS-THIS-SCORE > WS-BEST-SCORE
033400        MOVE WS-THIS-SCORE TO WS-BEST-SCORE
033500        MOVE CITY-TBL-IDX TO WS-BEST-IDX.
033600*----------------------------------------------------------------
033700
033800 RESLV-RETREAT-NAME-LEN.
033900     SUBTRACT 1 FROM WS-NAME-LEN.
034000*----------------------------------------------------------------
034100
034200 RESLV-TRY-CITY-NAME-WINDOW.
034300     MOVE 0 TO WS-MISMATCH-COUNT.
034400     MOVE WS-WINDOW-IDX TO WS-COMPARE-IDX.
034500     PERFORM RESLV-COMPARE-ONE-CHARACTER
034600        VARYING WS-COMPARE-IDX FROM WS-WINDOW-IDX BY 1
034700        UNTIL WS-COMPARE-IDX > WS-WINDOW-IDX + WS-NAME-LEN - 1
034800           OR WS-MISMATCH-COUNT > 1.
034900     IF WS-MISMATCH-COUNT = 0
035000        MOVE 100 TO WS-THIS-SCORE
035100     ELSE
035200        IF WS-MISMATCH-COUNT = 1 AND WS-NAME-LEN > 3
035300           IF 90 > WS-THIS-SCORE
035400              MOVE 90 TO WS-THIS-SCORE.
035500     IF WS-THIS-SCORE NOT = 100
035600        ADD 1 TO WS-WINDOW-IDX.
035700*----------------------------------------------------------------
035800
035900 RESLV-COMPARE-ONE-CHARACTER.
036000     IF LK-NORMALIZED-TEXT (WS-COMPARE-IDX:1) NOT =
036100        CITY-TBL-NAME (CITY-TBL-IDX)
036200           (WS-COMPARE-IDX - WS-WINDOW-IDX + 1:1)
036300        ADD 1 TO WS-MISMATCH-COUNT.
036400*----------------------------------------------------------------
036500
