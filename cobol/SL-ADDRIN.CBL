000100*
000200*    SL-ADDRIN.CBL
000300*
000400*    FILE-CONTROL fragment for the raw address input file used
000500*    by the address-parse batch run.  COPY this member inside
000600*    FILE-CONTROL in any program that has to read raw address
000700*    text lines.
000800*
000900*    1994-02-11  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
001000*    2006-01-17  RFS  CR-0574  ADDED FILE STATUS - OPERATIONS
001100*                              WANTED THE RUN TO REPORT AND STOP
001200*                              ON ITS OWN IF THE ADDRESS INPUT
001300*                              FILE IS MISSING, NOT ABEND COLD.
001400*
001500     SELECT ADDRESS-IN-FILE ASSIGN TO "ADDR-IN"
001600            ORGANIZATION IS LINE SEQUENTIAL
001700            FILE STATUS IS WS-ADDR-IN-FILE-STATUS.
