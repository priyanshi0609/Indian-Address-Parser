000100*
000200*    WS-CITYTBL.CBL
000300*
000400*    In-memory city/town directory table, built once at start of
000500*    run by LOAD-CITY-DIRECTORY-TABLE (see load-reference-tables)
000600*    and searched by the city/state resolver.  Kept in ascending
000700*    CITY-TBL-NAME sequence so SEARCH ALL can binary-search it on
000800*    the phrase-match step; the fuzzy-match step walks it end to
000900*    end with PIN-TBL-IDX2-style varying subscripts.
001000*
001100*    1994-02-14  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
001200*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - NO DATE FIELDS
001300*                              IN THIS TABLE, NO CHANGE REQUIRED.
001400*    2002-06-19  MTN  CR-0502  RAISED CITY-TBL-MAX FROM 3000 TO
001500*                              6000 ENTRIES - DIRECTORY GROWTH.
001600*
001700     01  CITY-TBL-MAX-ENTRIES       PIC 9(05) COMP VALUE 6000.
001800     01  CITY-TBL-ENTRY-COUNT       PIC 9(05) COMP VALUE ZERO.
001900
002000     01  CITY-TABLE.
002100         05  CITY-TBL-ENTRY OCCURS 6000 TIMES
002200                 ASCENDING KEY IS CITY-TBL-NAME
002300                 INDEXED BY CITY-TBL-IDX, CITY-TBL-IDX2.
002400             10  CITY-TBL-NAME       PIC X(40).
002500             10  CITY-TBL-DISTRICT   PIC X(30).
002600             10  CITY-TBL-STATE      PIC X(30).
002700             10  FILLER              PIC X(01).
002800
002900*    Flat, whole-entry view of a table slot - used by the loader
003000*    to shift one entry at a time while insertion-sorting the
003100*    table into ascending CITY-TBL-NAME sequence as it is built.
003200     01  CITY-TBL-ENTRY-FLAT REDEFINES CITY-TABLE.
003300         05  CITY-TBL-FLAT-SLOT OCCURS 6000 TIMES PIC X(101).
