000100*
000200*    WS-PARSED.CBL
000300*
000400*    Working layout of one address record's parsed components,
000500*    built up field by field as the record moves through the
000600*    extractor, the resolver, the enricher and the scorer.
000700*    Field-for-field identical to PARSED-OUTPUT-RECORD in
000800*    FD-ADDROUT.CBL; the driver MOVEs this area to the output
000900*    record just before WRITE.
001000*
001100*    COPY into WORKING-STORAGE (driver, which owns the area across
001200*    a record's whole life) or into LINKAGE SECTION (subprograms
001300*    that receive it BY REFERENCE on the CALL).
001400*
001500*    1994-02-16  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
001600*    1998-11-03  JCA  CR-0340  ADDED PARSED-SUBDISTRICT (RESERVED).
001700*
001800     01  PARSED-FIELDS.
001900         05  PARSED-CARE-OF          PIC X(40).
002000         05  PARSED-HOUSE-NUMBER     PIC X(15).
002100         05  PARSED-STREET           PIC X(40).
002200         05  PARSED-LOCALITY         PIC X(40).
002300         05  PARSED-LANDMARK         PIC X(40).
002400         05  PARSED-CITY             PIC X(30).
002500         05  PARSED-VILLAGE          PIC X(40).
002600         05  PARSED-DISTRICT         PIC X(30).
002700         05  PARSED-SUBDISTRICT      PIC X(30).
002800         05  PARSED-STATE            PIC X(30).
002900         05  PARSED-PINCODE          PIC X(06).
003000         05  PARSED-CONFIDENCE       PIC 9V99.
003100         05  PARSED-ERRORS           PIC X(80).
003200*        Structured, four-slot view of PARSED-ERRORS used by the
003300*        confidence scorer when it appends the mandatory-component
003400*        error messages in order (at most 4 are ever raised).
003500         05  PARSED-ERROR-SLOT REDEFINES PARSED-ERRORS
003600                 PIC X(20) OCCURS 4 TIMES.
003700         05  FILLER                  PIC X(02).
