000100*
000200*    SL-PINDIR.CBL
000300*
000400*    FILE-CONTROL fragment for the PIN-code reference directory.
000500*    COPY inside FILE-CONTROL wherever the PIN directory has to
000600*    be opened and loaded into the in-memory table (WS-PINTBL.CBL).
000700*
000800*    1994-02-14  RFS  CR-0118  ORIGINAL FRAGMENT WRITTEN.
000900*
001000     SELECT PIN-DIRECTORY-FILE ASSIGN TO "PIN-DIR"
001100            ORGANIZATION IS LINE SEQUENTIAL.
