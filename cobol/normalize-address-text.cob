000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. normalize-address-text.
000300 AUTHOR. R. F. SOUZA.
000400 INSTALLATION. DAKSEWA LOGISTICS - MIS DEPT.
000500 DATE-WRITTEN. FEBRUARY 1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900*----------------------------------------------------------------
001000*    CHANGE LOG
001100*----------------------------------------------------------------
001200*    1994-02-19  RFS  CR-0118  ORIGINAL PROGRAM WRITTEN - TEXT
001300*                              NORMALIZATION STEP OF THE ADDRESS
001400*                              PARSE BATCH (LOWERCASE, STRIP,
001500*                              COLLAPSE, EXPAND ABBREVIATIONS).
001600*    1994-03-02  RFS  CR-0118  FIXED COMMA-COLLAPSE LOOP, WAS
001700*                              DROPPING THE FIRST COMMA OF A RUN.
001800*    1995-07-14  JCA  CR-0165  ADDED "SEC"/"PH" ABBREVIATIONS PER
001900*                              OPERATIONS REQUEST (SECTOR/PHASE
002000*                              ADDRESSES COMMON IN NEW LAYOUTS).
002100*    1996-05-20  RFS  CR-0201  ADDED "VLG" AS SYNONYM FOR "VILL".
002200*    1998-01-09  JCA  CR-0298  KEY IS NOW THE ALPHANUMERIC-ONLY
002300*                              FORM OF THE WORD, NOT THE WORD
002400*                              ITSELF - "S/O" NOW MATCHES "SO".
002500*    1999-01-08  RFS  Y2K-004  REVIEWED FOR Y2K - PROGRAM HOLDS
002600*                              NO DATE FIELDS, NO CHANGE MADE.
002700*    2001-09-17  MTN  CR-0455  ADDED "DIST" ABBREVIATION FOR
002800*                              DISTRICT, MISSED IN ORIGINAL SET.
002900*    2004-04-05  MTN  CR-0512  RAISED WORD TABLE FROM 24 TO 40
003000*                              ENTRIES - LONG RURAL ADDRESSES
003100*                              WERE TRUNCATING ABBREVIATIONS.
003200*    2006-04-11  JCA  CR-0575  MAIN LINE RECAST AS PERFORM ... THRU
003300*                              ... RANGES, SHOP STANDARD - THE TWO
003400*                              COLLAPSE LOOPS NOW SKIP THE OUTPUT
003500*                              MOVE WITH A GO TO THE PARAGRAPH'S OWN
003600*                              EXIT TAG INSTEAD OF NEXT SENTENCE.
003700*----------------------------------------------------------------
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS ADDR-ALLOWED-CHARACTER IS
004400         "a" THRU "z", "0" THRU "9", "_", " ",
004500         ",", ".", "/", "-", "(", ")"
004600     UPSI-0 ON STATUS IS NORM-TRACE-SWITCH-ON
004700           OFF STATUS IS NORM-TRACE-SWITCH-OFF.
004800*
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*    Successive views of the text as it is normalized.  Each
005300*    buffer is REDEFINEd as a table of single characters so the
005400*    scan/replace/collapse passes can walk it position by
005500*    position.
005600 01  WS-FILTERED-TEXT             PIC X(200).
005700 01  WS-FILTERED-CHARS REDEFINES WS-FILTERED-TEXT.
005800     05  WS-FILTERED-CHAR OCCURS 200 TIMES PIC X.
005900
006000 01  WS-COMMA-COLLAPSED-TEXT      PIC X(200).
006100 01  WS-COMMA-COLLAPSED-CHARS REDEFINES WS-COMMA-COLLAPSED-TEXT.
006200     05  WS-COMMA-CHAR OCCURS 200 TIMES PIC X.
006300
006400 01  WS-BLANK-COLLAPSED-TEXT      PIC X(200).
006500 01  WS-BLANK-COLLAPSED-CHARS REDEFINES WS-BLANK-COLLAPSED-TEXT.
006600     05  WS-BLANK-CHAR OCCURS 200 TIMES PIC X.
006700
006800 01  WS-WORK-TEXT                 PIC X(200).
006900 01  WS-TRIMMED-TEXT              PIC X(200).
007000 01  WS-FINAL-TEXT                PIC X(200).
007100
007200 01  WS-LEAD-POS                  PIC 9(03) COMP.
007300 01  WS-TRAIL-POS                 PIC 9(03) COMP.
007400 01  WS-TEXT-LEN                  PIC 9(03) COMP.
007500 01  WS-SCAN-IDX                  PIC 9(03) COMP.
007600 01  WS-OUT-IDX                   PIC 9(03) COMP.
007700 01  WS-STRING-PTR                PIC 9(03) COMP.
007800 01  WS-COMMA-LEN                 PIC 9(03) COMP.
007900 01  WS-BLANK-LEN                 PIC 9(03) COMP.
008000 01  WS-PREV-CHAR-HOLD            PIC X.
008100
008200 01  WS-INPUT-BLANK-SWITCH        PIC X.
008300     88  WS-INPUT-IS-BLANK        VALUE "Y".
008400
008500 01  WS-WORD-COUNT                PIC 9(02) COMP.
008600 01  WS-WORD-IDX                  PIC 9(02) COMP.
008700 01  WS-KEY-IN-IDX                PIC 9(02) COMP.
008800 01  WS-KEY-OUT-IDX               PIC 9(02) COMP.
008900 01  WS-UNSTRING-PTR              PIC 9(03) COMP.
009000
009100 01  WS-WORD-TABLE.
009200     05  WS-WORD-ENTRY OCCURS 40 TIMES PIC X(40).
009300
009400 01  WS-WORD-KEY                  PIC X(40).
009500
009600 01  ABBREV-TABLE.
009700     05  ABBREV-ENTRY OCCURS 13 TIMES INDEXED BY ABBREV-IDX.
009800         10  ABBREV-KEY          PIC X(04).
009900         10  ABBREV-EXPANSION    PIC X(20).
010000
010100 77  WS-ABBREV-FOUND-SWITCH       PIC X.
010200     88  WS-ABBREV-WAS-FOUND      VALUE "Y".
010300
010400*    Alternate, single-field view of the input/output parameters
010500*    used only so a trace DISPLAY can dump both in one shot when
010600*    UPSI-0 is raised on the run JCL (see NORM-TRACE paragraph).
010700 01  WS-TRACE-PAIR.
010800     05  WS-TRACE-RAW             PIC X(200).
010900     05  WS-TRACE-NORMALIZED      PIC X(200).
011000     05  FILLER                   PIC X(01).
011100 01  WS-TRACE-PAIR-FLAT REDEFINES WS-TRACE-PAIR PIC X(401).
011200
011300 LINKAGE SECTION.
011400 01  LK-RAW-TEXT                  PIC X(200).
011500 01  LK-NORMALIZED-TEXT           PIC X(200).
011600*
011700 PROCEDURE DIVISION USING LK-RAW-TEXT LK-NORMALIZED-TEXT.
011800
011900     MOVE LK-RAW-TEXT TO WS-WORK-TEXT.
012000     PERFORM NORM-CHECK-BLANK-INPUT THRU NORM-CHECK-BLANK-INPUT-EXIT.
012100
012200     IF WS-INPUT-IS-BLANK
012300        MOVE SPACES TO LK-NORMALIZED-TEXT
012400     ELSE
012500        PERFORM NORM-LOWERCASE-AND-TRIM
012600           THRU NORM-LOWERCASE-AND-TRIM-EXIT
012700        PERFORM NORM-STRIP-CHARACTERS THRU NORM-STRIP-CHARACTERS-EXIT
012800        PERFORM NORM-COLLAPSE-COMMAS THRU NORM-COLLAPSE-COMMAS-EXIT
012900        PERFORM NORM-COLLAPSE-BLANKS THRU NORM-COLLAPSE-BLANKS-EXIT
013000        PERFORM NORM-EXPAND-ABBREVIATIONS
013100           THRU NORM-EXPAND-ABBREVIATIONS-EXIT
013200        MOVE WS-FINAL-TEXT TO LK-NORMALIZED-TEXT.
013300
013400     IF NORM-TRACE-SWITCH-ON
013500        PERFORM NORM-TRACE.
013600
013700     GOBACK.
013800*----------------------------------------------------------------
013900
014000 NORM-CHECK-BLANK-INPUT.
014100
014200     IF WS-WORK-TEXT = SPACES
014300        MOVE "Y" TO WS-INPUT-BLANK-SWITCH
014400     ELSE
014500        MOVE "N" TO WS-INPUT-BLANK-SWITCH.
014600 NORM-CHECK-BLANK-INPUT-EXIT.
014700     EXIT.
014800*----------------------------------------------------------------
014900
015000 NORM-LOWERCASE-AND-TRIM.
015100*    Step 2 - fold to lowercase, then trim leading/trailing
015200*    blanks by locating the first and last non-blank positions
015300*    and copying just that slice, left-justified.
015400
015500     INSPECT WS-WORK-TEXT CONVERTING
015600        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
015700        "abcdefghijklmnopqrstuvwxyz".
015800
015900     MOVE 1   TO WS-LEAD-POS.
016000     PERFORM NORM-ADVANCE-LEAD-POS
016100        UNTIL WS-LEAD-POS > 200
016200           OR WS-WORK-TEXT (WS-LEAD-POS:1) NOT = SPACE.
016300
016400     MOVE 200 TO WS-TRAIL-POS.
016500     PERFORM NORM-RETREAT-TRAIL-POS
016600        UNTIL WS-TRAIL-POS < 1
016700           OR WS-WORK-TEXT (WS-TRAIL-POS:1) NOT = SPACE.
016800
016900     MOVE SPACES TO WS-TRIMMED-TEXT.
017000     IF WS-LEAD-POS > WS-TRAIL-POS OR WS-LEAD-POS > 200
017100        MOVE 0 TO WS-TEXT-LEN
017200     ELSE
017300        COMPUTE WS-TEXT-LEN = WS-TRAIL-POS - WS-LEAD-POS + 1
017400        MOVE WS-WORK-TEXT (WS-LEAD-POS:WS-TEXT-LEN)
017500           TO WS-TRIMMED-TEXT (1:WS-TEXT-LEN).
017600 NORM-LOWERCASE-AND-TRIM-EXIT.
017700     EXIT.
017800*----------------------------------------------------------------
017900
018000 NORM-ADVANCE-LEAD-POS.
018100     ADD 1 TO WS-LEAD-POS.
018200*----------------------------------------------------------------
018300
018400 NORM-RETREAT-TRAIL-POS.
018500     SUBTRACT 1 FROM WS-TRAIL-POS.
018600*----------------------------------------------------------------
018700
018800 NORM-STRIP-CHARACTERS.
018900*    Step 3 - replace any character outside the allowed class
019000*    (built in SPECIAL-NAMES above) with a blank.
019100
019200     MOVE SPACES TO WS-FILTERED-TEXT.
019300     MOVE 1 TO WS-SCAN-IDX.
019400     PERFORM NORM-STRIP-ONE-CHARACTER
019500        VARYING WS-SCAN-IDX FROM 1 BY 1
019600        UNTIL WS-SCAN-IDX > WS-TEXT-LEN.
019700 NORM-STRIP-CHARACTERS-EXIT.
019800     EXIT.
019900*----------------------------------------------------------------
020000
020100 NORM-STRIP-ONE-CHARACTER.
020200     IF WS-TRIMMED-TEXT (WS-SCAN-IDX:1) IS ADDR-ALLOWED-CHARACTER
020300        MOVE WS-TRIMMED-TEXT (WS-SCAN-IDX:1)
020400           TO WS-FILTERED-CHAR (WS-SCAN-IDX)
020500     ELSE
020600        MOVE SPACE TO WS-FILTERED-CHAR (WS-SCAN-IDX).
020700*----------------------------------------------------------------
020800
020900 NORM-COLLAPSE-COMMAS.
021000*    Step 4 - collapse runs of consecutive commas to one comma.
021100
021200     MOVE SPACES TO WS-COMMA-COLLAPSED-TEXT.
021300     MOVE SPACE  TO WS-PREV-CHAR-HOLD.
021400     MOVE 0 TO WS-OUT-IDX.
021500     MOVE 1 TO WS-SCAN-IDX.
021600     PERFORM NORM-COLLAPSE-ONE-COMMA-CHAR
021700        THRU NORM-COLLAPSE-ONE-COMMA-CHAR-EXIT
021800        VARYING WS-SCAN-IDX FROM 1 BY 1
021900        UNTIL WS-SCAN-IDX > WS-TEXT-LEN.
022000 NORM-COLLAPSE-COMMAS-EXIT.
022100     EXIT.
022200*----------------------------------------------------------------
022300
022400 NORM-COLLAPSE-ONE-COMMA-CHAR.
022500     IF WS-FILTERED-CHAR (WS-SCAN-IDX) = ","
022600        AND WS-PREV-CHAR-HOLD = ","
022700        GO TO NORM-COLLAPSE-ONE-COMMA-CHAR-EXIT.
022800     ADD 1 TO WS-OUT-IDX.
022900     MOVE WS-FILTERED-CHAR (WS-SCAN-IDX)
023000        TO WS-COMMA-CHAR (WS-OUT-IDX).
023100     MOVE WS-FILTERED-CHAR (WS-SCAN-IDX) TO WS-PREV-CHAR-HOLD.
023200 NORM-COLLAPSE-ONE-COMMA-CHAR-EXIT.
023300     MOVE WS-OUT-IDX TO WS-COMMA-LEN.
023400*----------------------------------------------------------------
023500
023600 NORM-COLLAPSE-BLANKS.
023700*    Step 5 - collapse runs of consecutive blanks to one blank.
023800
023900     MOVE SPACES TO WS-BLANK-COLLAPSED-TEXT.
024000     MOVE SPACE  TO WS-PREV-CHAR-HOLD.
024100     MOVE 0 TO WS-OUT-IDX.
024200     MOVE 1 TO WS-SCAN-IDX.
024300     PERFORM NORM-COLLAPSE-ONE-BLANK-CHAR
024400        THRU NORM-COLLAPSE-ONE-BLANK-CHAR-EXIT
024500        VARYING WS-SCAN-IDX FROM 1 BY 1
024600        UNTIL WS-SCAN-IDX > WS-COMMA-LEN.
024700     MOVE WS-OUT-IDX TO WS-BLANK-LEN.
024800 NORM-COLLAPSE-BLANKS-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------
025100
025200 NORM-COLLAPSE-ONE-BLANK-CHAR.
025300     IF WS-COMMA-CHAR (WS-SCAN-IDX) = SPACE
025400        AND WS-PREV-CHAR-HOLD = SPACE
025500        GO TO NORM-COLLAPSE-ONE-BLANK-CHAR-EXIT.
025600     ADD 1 TO WS-OUT-IDX.
025700     MOVE WS-COMMA-CHAR (WS-SCAN-IDX) TO WS-BLANK-CHAR (WS-OUT-IDX).
025800     MOVE WS-COMMA-CHAR (WS-SCAN-IDX) TO WS-PREV-CHAR-HOLD.
025900 NORM-COLLAPSE-ONE-BLANK-CHAR-EXIT.
026000     EXIT.
026100*----------------------------------------------------------------
026200
026300 NORM-EXPAND-ABBREVIATIONS.
026400*    Step 6 - split on blanks, strip each word down to its
026500*    alphanumeric key, expand the word when the key is one of
026600*    the house abbreviations, then step 7 re-joins with single
026700*    blanks.
026800
026900     PERFORM NORM-BUILD-ABBREVIATION-TABLE.
027000     MOVE SPACES TO WS-WORD-TABLE.
027100     MOVE 0 TO WS-WORD-COUNT.
027200     MOVE 1 TO WS-UNSTRING-PTR.
027300
027400     PERFORM NORM-SPLIT-ONE-WORD
027500        UNTIL WS-UNSTRING-PTR > WS-BLANK-LEN
027600           OR WS-WORD-COUNT = 40.
027700
027800     MOVE SPACES TO WS-FINAL-TEXT.
027900     MOVE 1 TO WS-STRING-PTR.
028000     MOVE 1 TO WS-WORD-IDX.
028100     PERFORM NORM-REBUILD-ONE-WORD
028200        VARYING WS-WORD-IDX FROM 1 BY 1
028300        UNTIL WS-WORD-IDX > WS-WORD-COUNT.
028400 NORM-EXPAND-ABBREVIATIONS-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------
028700
028800 NORM-SPLIT-ONE-WORD.
028900     ADD 1 TO WS-WORD-COUNT.
029000     UNSTRING WS-BLANK-COLLAPSED-TEXT (1:WS-BLANK-LEN)
029100        DELIMITED BY ALL SPACE
029200        INTO WS-WORD-ENTRY (WS-WORD-COUNT)
029300        WITH POINTER WS-UNSTRING-PTR
029400     END-UNSTRING.
029500     IF WS-WORD-ENTRY (WS-WORD-COUNT) = SPACES
029600        SUBTRACT 1 FROM WS-WORD-COUNT.
029700*----------------------------------------------------------------
029800
029900 NORM-REBUILD-ONE-WORD.
030000     PERFORM NORM-BUILD-WORD-KEY.
030100     MOVE "N" TO WS-ABBREV-FOUND-SWITCH.
030200     SET ABBREV-IDX TO 1.
030300     SEARCH ABBREV-ENTRY
030400        AT END
030500           MOVE "N" TO WS-ABBREV-FOUND-SWITCH
030600        WHEN ABBREV-KEY (ABBREV-IDX) = WS-WORD-KEY
030700           MOVE "Y" TO WS-ABBREV-FOUND-SWITCH
030800     END-SEARCH.
030900
031000     IF WS-WORD-IDX NOT = 1
031100        STRING " " DELIMITED BY SIZE
031200           INTO WS-FINAL-TEXT WITH POINTER WS-STRING-PTR
031300        END-STRING.
031400
031500     IF WS-ABBREV-WAS-FOUND
031600*       Expansion phrases may have an embedded blank (e.g. "post
031700*       office") - delimit on the double blank that marks the
031800*       start of the trailing pad, not on the first single blank.
031900        STRING ABBREV-EXPANSION (ABBREV-IDX) DELIMITED BY "  "
032000           INTO WS-FINAL-TEXT WITH POINTER WS-STRING-PTR
032100        END-STRING
032200     ELSE
032300        STRING WS-WORD-ENTRY (WS-WORD-IDX) DELIMITED BY SPACE
032400           INTO WS-FINAL-TEXT WITH POINTER WS-STRING-PTR
032500        END-STRING.
032600*----------------------------------------------------------------
032700
032800 NORM-BUILD-WORD-KEY.
032900*    Key is the word with every character that is not a letter
033000*    or digit squeezed out - this is what lets "s/o" (kept intact
033100*    by the character filter because "/" survives step 3) match
033200*    the abbreviation table entry keyed "so".
033300
033400     MOVE SPACES TO WS-WORD-KEY.
033500     MOVE 0 TO WS-KEY-OUT-IDX.
033600     MOVE 1 TO WS-KEY-IN-IDX.
033700     PERFORM NORM-STRIP-ONE-KEY-CHARACTER
033800        VARYING WS-KEY-IN-IDX FROM 1 BY 1
033900        UNTIL WS-KEY-IN-IDX > 40.
034000*----------------------------------------------------------------
034100
034200 NORM-STRIP-ONE-KEY-CHARACTER.
034300     IF (WS-WORD-ENTRY (WS-WORD-IDX) (WS-KEY-IN-IDX:1) >= "a"
034400        AND WS-WORD-ENTRY (WS-WORD-IDX) (WS-KEY-IN-IDX:1) <= "z")
034500        OR (WS-WORD-ENTRY (WS-WORD-IDX) (WS-KEY-IN-IDX:1) >= "0"
034600        AND WS-WORD-ENTRY (WS-WORD-IDX) (WS-KEY-IN-IDX:1) <= "9")
034700        ADD 1 TO WS-KEY-OUT-IDX
034800        MOVE WS-WORD-ENTRY (WS-WORD-IDX) (WS-KEY-IN-IDX:1)
034900           TO WS-WORD-KEY (WS-KEY-OUT-IDX:1).
035000*----------------------------------------------------------------
035100
035200 NORM-BUILD-ABBREVIATION-TABLE.
035300     MOVE "so  "  TO ABBREV-KEY (1).
035400     MOVE "son of"        TO ABBREV-EXPANSION (1).
035500     MOVE "wo  "  TO ABBREV-KEY (2).
035600     MOVE "wife of"       TO ABBREV-EXPANSION (2).
035700     MOVE "co  "  TO ABBREV-KEY (3).
035800     MOVE "care of"       TO ABBREV-EXPANSION (3).
035900     MOVE "do  "  TO ABBREV-KEY (4).
036000     MOVE "daughter of"   TO ABBREV-EXPANSION (4).
036100     MOVE "rd  "  TO ABBREV-KEY (5).
036200     MOVE "road"          TO ABBREV-EXPANSION (5).
036300     MOVE "st  "  TO ABBREV-KEY (6).
036400     MOVE "street"        TO ABBREV-EXPANSION (6).
036500     MOVE "sec "  TO ABBREV-KEY (7).
036600     MOVE "sector"        TO ABBREV-EXPANSION (7).
036700     MOVE "ph  "  TO ABBREV-KEY (8).
036800     MOVE "phase"         TO ABBREV-EXPANSION (8).
036900     MOVE "hno "  TO ABBREV-KEY (9).
037000     MOVE "house number"  TO ABBREV-EXPANSION (9).
037100     MOVE "vill"  TO ABBREV-KEY (10).
037200     MOVE "village"       TO ABBREV-EXPANSION (10).
037300     MOVE "vlg "  TO ABBREV-KEY (11).
037400     MOVE "village"       TO ABBREV-EXPANSION (11).
037500     MOVE "po  "  TO ABBREV-KEY (12).
037600     MOVE "post office"   TO ABBREV-EXPANSION (12).
037700     MOVE "dist"  TO ABBREV-KEY (13).
037800     MOVE "district"      TO ABBREV-EXPANSION (13).
037900*----------------------------------------------------------------
038000
038100 NORM-TRACE.
038200     MOVE LK-RAW-TEXT TO WS-TRACE-RAW.
038300     MOVE LK-NORMALIZED-TEXT TO WS-TRACE-NORMALIZED.
038400     DISPLAY "NORM-TRACE: " WS-TRACE-PAIR-FLAT (1:120).
038500*----------------------------------------------------------------
038600
